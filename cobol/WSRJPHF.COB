000100********************************************
000200*                                          *
000300*  Working Storage For The Allowed-Phase   *
000400*    Filter Table (RJ Module)              *
000500*                                          *
000600*  A project row is retained only when its *
000700*  phase is in this table.  Blank phase is *
000800*  always allowed - see RJRESSUM AA070.    *
000900********************************************
001000*
001100* 02/06/89 rjc - Created, default set per client's UI pick
001200*                list as it stood at handover.
001300*
001400 01  RJ-Allowed-Phase-Values.
001500     03  FILLER              PIC X(30) VALUE SPACES.
001600     03  FILLER              PIC X(30)
001700                              VALUE "Cadrage / specification".
001800     03  FILLER              PIC X(30)
001900                              VALUE "Developpement".
002000     03  FILLER              PIC X(30)
002100                              VALUE "Non demarre (nouveau projet)".
002200     03  FILLER              PIC X(30)
002300                              VALUE "Recette interne".
002400     03  FILLER              PIC X(30)
002500                              VALUE "Recette utilisateur".
002600     03  FILLER              PIC X(30)
002700                              VALUE "Pre-production".
002800 01  RJ-Allowed-Phase-Tbl REDEFINES RJ-Allowed-Phase-Values.
002900     03  RJ-Allowed-Phase    PIC X(30)           OCCURS 7.
003000*
003100 01  RJ-Allowed-Phase-Subs.
003200     03  RJ-Allowed-Sub      PIC 99       COMP.
003300     03  RJ-Allowed-Found-Sw PIC X        VALUE "N".
003400         88  RJ-Phase-Allowed              VALUE "Y".
003500     03  FILLER              PIC X(02).
