000100* 08/03/88 rjc - Created.
000200*
000300 FD  RJ-Deploy-Raf-File.
000400 COPY "WSRJDRF.COB".
