000100********************************************
000200*                                          *
000300*  Record Definition For Time Consumption  *
000400*           File (RJ Module)               *
000500*     One record per submitted time entry  *
000600********************************************
000700*  File size 69 bytes.
000800*
000900* 08/03/88 rjc - Created.
001000* 22/04/88 rjc - Field widths confirmed against client export.
001100*
001200 01  RJ-Consumption-Record.
001300     03  Cns-Ressource        PIC X(30).
001400*                             consultant name
001500     03  Cns-Projet           PIC X(30).
001600*                             project name - matches Dep-Nom
001700     03  Cns-Soumise-H        PIC S9(5)V99.
001800*                             hours submitted against the project
001900     03  FILLER               PIC X(02).
