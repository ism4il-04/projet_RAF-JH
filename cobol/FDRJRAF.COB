000100* 08/03/88 rjc - Created.
000200*
000300 FD  RJ-Raf-Print-File
000400     REPORT IS RAF-Summary-Report.
