000100********************************************
000200*                                          *
000300*  Record Definition For Deployments-Plus- *
000400*    RAF File (RJ Module)                  *
000500*     Output of RAF-CALC processing        *
000600********************************************
000700*  File size 159 bytes - Deployment record  *
000800*    (152) plus RAF field (7).
000900*
001000* 08/03/88 rjc - Created.
001100*
001200 01  RJ-Deploy-Raf-Record.
001300     03  Drf-Nom                PIC X(30).
001400     03  Drf-Niveau-Connexion   PIC X(20).
001500     03  Drf-Phase-Projet       PIC X(30).
001600     03  Drf-Date-Mep           PIC X(10).
001700     03  Drf-Montant-Total      PIC S9(9)V99.
001800     03  Drf-Derniere-Note      PIC X(40).
001900     03  Drf-Date-Affectation   PIC X(10).
002000     03  FILLER                 PIC X(01).
002100     03  Drf-Raf                PIC S9(5)V99.
002200*                               remaining work in person-days,
002300*                               blank/zero when no rule found
