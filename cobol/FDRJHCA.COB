000100* 08/03/88 rjc - Created.
000200*
000300 FD  RJ-Hca-Print-File
000400     REPORT IS High-CA-Report.
