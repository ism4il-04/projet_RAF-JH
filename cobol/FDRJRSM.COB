000100* 08/03/88 rjc - Created.
000200*
000300 FD  RJ-Rsm-Print-File
000400     REPORT IS Resource-Summary-Report.
