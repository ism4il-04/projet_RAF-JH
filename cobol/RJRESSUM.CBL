000100*****************************************************************
000200*                                                               *
000300*   RESOURCE SUMMARY - CHARGE JH CONSUMPTION AGAINST PROJECTS  *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.     RJRESSUM.
001100 AUTHOR.         R J CUTLER.
001200 INSTALLATION.   APPLEWOOD COMPUTERS - CLIENT SYSTEMS GROUP.
001300 DATE-WRITTEN.   12/04/88.
001400 DATE-COMPILED.
001500 SECURITY.       CONFIDENTIAL - CLIENT WORKLOAD CONTRACT -
001600                  FOR INTERNAL USE ONLY.  NOT FOR RESALE.
001700*
001800*   REMARKS.          Reads the client's submitted-hours extract,
001900*                     converts hours to person-days ("Charge JH"),
002000*                     pivots the total by consultant and project,
002100*                     enriches each project from the deployments
002200*                     file (connexion level, phase, contract
002300*                     amount, assignment date), derives the
002400*                     theoretical charge and variance ("Ecart")
002500*                     from the same rules table used by RJRAFCAL,
002600*                     filters out projects whose phase is not in
002700*                     the client's allowed set, recomputes each
002800*                     consultant's total after filtering, and
002900*                     prints the Resource Summary report plus a
003000*                     High-CA extract of big-ticket projects.
003100*
003200*   VERSION.          SEE PROG-NAME IN WORKING-STORAGE.
003300*
003400*   CALLED MODULES.   NONE.
003500*
003600*   FUNCTIONS USED.   NONE.  TODAY'S DATE COMES FROM ACCEPT ...
003700*                     FROM DATE (COBOL-74, NOT A FUNCTION) AND IS
003800*                     WINDOWED TO A FOUR-DIGIT YEAR BY HAND - SEE
003900*                     AA011.  JULIAN-DAY ARITHMETIC - SEE AA012 -
004000*                     IS DONE BY HAND, AS RJRAFCAL'S AA065.
004100*
004200*   FILES USED.
004300*                     CONSUMPTION   INPUT  - ONE PER TIME ENTRY.
004400*                     DEPLOYMENTS   INPUT  - LOOKUP, KEY = NOM.
004500*                     RESOURCE-RPT  OUTPUT - PRINT, MAIN REPORT.
004600*                     HIGH-CA       OUTPUT - PRINT, > 3000 EXTRACT.
004700*
004800*   ERROR MESSAGES USED.
004900*                     RJ011 - RJ014.  SEE ERROR-MESSAGES BELOW.
005000*
005100*   PROGRAM SPECIFIC.
005200*                     UPSI-0 ON SWITCHES DUREE-CALC ON - CLIENT'S
005300*                     OPERATIONS GROUP RUN WITH IT OFF UNTIL THE
005400*                     ASSIGNMENT-DATE FIELD IS POPULATED RELIABLY
005500*                     ACROSS ALL PROJECTS - SEE JCL RUN CARD.
005600*
005700*   CHANGES.
005800* 12/04/88 rjc - 1.0 Created for workload contract, phase 2.
005900* 19/05/88 rjc -     Phase filter table moved out to WSRJPHF so
006000*                    RJRAFCAL and this program cannot drift apart
006100*                    on the allowed-phase list.
006200* 02/06/89 rjc -     Default allowed-phase set revised to match
006300*                    client's UI pick list as handed over - see
006400*                    WSRJPHF change log.
006500* 21/03/90 pmh -     Consultant total was summing ALL projects,
006600*                    not just retained ones, after the phase
006700*                    filter ran - client's footings did not tie
006800*                    out to the printed detail.  Added AA074.
006900* 14/11/91 rjc -     Somme-Ecart field moved to head of record -
007000*                    see WSRJRSM change log - AA071 amended to
007100*                    match.
007200* 30/06/93 dlw -     DUREE-CALC added behind UPSI-0, off by
007300*                    default - client wanted it optional pending
007400*                    the assignment-date data cleanup project.
007500* 11/02/95 pmh -     High-CA threshold confirmed at 3000.00 exact
007600*                    per client memo - was being read as >= by
007700*                    mistake in an earlier hand edit, corrected.
007800* 08/08/96 dlw -     Pivot table bubble sort tie-break on Projet
007900*                    was comparing before Ressource - gave wrong
008000*                    order when the same project name recurred
008100*                    for two different consultants.
008200* 17/09/98 rjc -     Y2K REVIEW - AA011 WINDOWS THE 2-DIGIT YEAR
008300*                    FROM ACCEPT FROM DATE (<50 = 20XX, ELSE
008400*                    19XX).  DATE-AFFECTATION ON THE DEPLOYMENTS
008500*                    FILE ALREADY CARRIES A 4-DIGIT YEAR.  SIGNED
008600*                    OFF PER MEMO 98-114 (SAME REVIEW AS RJRAFCAL).
008700* 03/11/99 rjc -     Final Y2K sign-off - reran century-window
008800*                    boundary test through AA011, result correct.
008900* 25/01/02 pmh -     Grand Somme-Ecart now computed in a pass
009000*                    ahead of printing (AA059) so it can be
009100*                    carried on the very first output record as
009200*                    the client's spec requires - was previously
009300*                    only available after the whole report had
009400*                    printed, which was obviously too late.
009500* 14/07/04 dlw -     Minor - PROG-NAME literal bumped to 1.0.08.
009600* 19/09/05 pmh -     Checked AA020 against the bug just found in
009700*                    RJRAFCAL's deployment validation (blank
009800*                    niveau/phase/date-mep wrongly rejected as
009900*                    missing fields there).  No equivalent
010000*                    problem here - Ressource, Projet and
010100*                    Soumise-H have no blank-is-legal case, unlike
010200*                    Niveau-Connexion/Phase-Projet/Date-Mep on the
010300*                    deployments side - left as is.
010400* 02/12/05 pmh -     High-CA extract was only carrying Charge JH,
010500*                    Niveau Connexion and Montant Total - client
010600*                    pointed out the extract is supposed to be the
010700*                    same row as the main report, just filtered,
010800*                    so the reviewer checking a high-CA project
010900*                    still had no Theorique/Ecart/Duree to look
011000*                    at.  Added the missing columns to
011100*                    Hca-Page-Heading and Hca-Detail-Line - the
011200*                    RSM-* fields were already there from AA077,
011300*                    just not printed.  PROG-NAME bumped to 1.0.09.
011400*
011500*****************************************************************
011600* COPYRIGHT NOTICE.
011700* ****************
011800*
011900* This program forms part of the Applewood Computers client
012000* workload reporting module (module mnemonic RJ) and is
012100* Copyright (c) Applewood Computers, 1988-2004 and later.
012200*
012300* Distributed under the GNU General Public License to the client
012400* for use within the client's own organisation.  See the file
012500* COPYING for the licence under which the rest of this shop's
012600* software is distributed.
012700*
012800*****************************************************************
012900*
013000 ENVIRONMENT             DIVISION.
013100*================================
013200*
013300 CONFIGURATION SECTION.
013400 SPECIAL-NAMES.
013500     C01 IS TOP-OF-FORM
013600     UPSI-0 ON  STATUS IS WS-DUREE-ENABLED
013700            OFF STATUS IS WS-DUREE-DISABLED.
013800*
013900 INPUT-OUTPUT             SECTION.
014000 FILE-CONTROL.
014100 COPY "SELRJCNS.COB".
014200 COPY "SELRJDEP.COB".
014300 COPY "SELRJRSM.COB".
014400 COPY "SELRJHCA.COB".
014500*
014600 DATA                    DIVISION.
014700*================================
014800*
014900 FILE SECTION.
015000*
015100 COPY "FDRJCNS.COB".
015200*
015300 COPY "FDRJDEP.COB".
015400*
015500 COPY "FDRJRSM.COB".
015600*
015700 COPY "FDRJHCA.COB".
015800*
015900 WORKING-STORAGE SECTION.
016000*-----------------------
016100 77  PROG-NAME              PIC X(20) VALUE "RJRESSUM (1.0.09)".
016200*
016300 01  WS-DATA.
016400     03  RJ-CNS-STATUS       PIC XX    VALUE ZERO.
016500     03  RJ-DEP-STATUS       PIC XX    VALUE ZERO.
016600     03  RJ-RSM-PRT-STATUS   PIC XX    VALUE ZERO.
016700     03  RJ-HCA-STATUS       PIC XX    VALUE ZERO.
016800     03  WS-CNS-EOF-SW       PIC X     VALUE "N".
016900         88  WS-CNS-EOF                VALUE "Y".
017000     03  WS-DEP-LOAD-EOF-SW  PIC X     VALUE "N".
017100         88  WS-DEP-LOAD-EOF           VALUE "Y".
017200     03  WS-DEP-FOUND-SW     PIC X     VALUE "N".
017300         88  WS-DEP-FOUND              VALUE "Y".
017400     03  WS-PV-FOUND-SW      PIC X     VALUE "N".
017500         88  WS-PV-FOUND               VALUE "Y".
017600     03  WS-FIRST-REC-SW     PIC X     VALUE "N".
017700         88  WS-FIRST-REC-DONE         VALUE "Y".
017800     03  WS-RECS-IN          BINARY-SHORT VALUE ZERO.
017900     03  WS-DEP-RECS-IN      BINARY-SHORT VALUE ZERO.
018000     03  WS-RECS-OUT         BINARY-SHORT VALUE ZERO.
018100     03  WS-HCA-RECS-OUT     BINARY-SHORT VALUE ZERO.
018200     03  WS-MISSING-FIELDS   PIC X(60) VALUE SPACES.
018300     03  FILLER              PIC X(02).
018400*
018500 COPY "WSRJRUL.COB".
018600*
018700 COPY "WSRJPHF.COB".
018800*
018900*    RJ-RESOURCE-SUMMARY-RECORD IS NOT COPIED INTO THE RSM-PRT
019000*    FD - IT IS A REPORT-WRITER FILE - BUT ITS FIELDS ARE USED
019100*    HERE AS THE "CURRENT LINE" WORKING AREA THE RD SOURCE
019200*    CLAUSES PULL FROM, ONE CONSULTANT OR PROJECT ROW AT A TIME.
019300*
019400 COPY "WSRJRSM.COB".
019500*
019600 01  WS-DEP-LOOKUP-AREA.
019700     03  WS-DEP-COUNT        PIC 9(4)  COMP VALUE ZERO.
019800     03  WS-DEP-SUB          PIC 9(4)  COMP.
019900     03  WS-DEP-ENTRY OCCURS 2000 TIMES.
020000         05  DL-NOM          PIC X(30).
020100         05  DL-NIVEAU       PIC X(20).
020200         05  DL-PHASE        PIC X(30).
020300         05  DL-MONTANT      PIC S9(9)V99.
020400         05  DL-DATE-AFFECT  PIC X(10).
020500         05  FILLER          PIC X(02).
020600*
020700 01  WS-PIVOT-AREA.
020800     03  WS-PIVOT-COUNT      PIC 9(4)  COMP VALUE ZERO.
020900     03  WS-PIVOT-ENTRY OCCURS 2000 TIMES.
021000         05  PV-RESOURCE           PIC X(30).
021100         05  PV-PROJET             PIC X(30).
021200         05  PV-CHARGE-JH          PIC S9(7)V99.
021300         05  PV-RETAINED-SW        PIC X.
021400             88  PV-RETAINED                 VALUE "Y".
021500         05  PV-NIVEAU             PIC X(20).
021600         05  PV-PHASE              PIC X(30).
021700         05  PV-MONTANT            PIC S9(9)V99.
021800         05  PV-CHARGE-THEORIQUE   PIC S9(7)V99.
021900         05  PV-ECART              PIC S9(7)V99.
022000         05  PV-ECART-FLAG         PIC X.
022100         05  PV-DUREE              PIC S9(5).
022200         05  PV-DUREE-VALID-SW     PIC X.
022300             88  PV-DUREE-VALID              VALUE "Y".
022400         05  FILLER                PIC X(02).
022500*
022600 01  WS-SWAP-PIVOT.
022700     03  WS-SWAP-RESOURCE          PIC X(30).
022800     03  WS-SWAP-PROJET            PIC X(30).
022900     03  WS-SWAP-CHARGE-JH         PIC S9(7)V99.
023000     03  WS-SWAP-RETAINED-SW       PIC X.
023100     03  WS-SWAP-NIVEAU            PIC X(20).
023200     03  WS-SWAP-PHASE             PIC X(30).
023300     03  WS-SWAP-MONTANT           PIC S9(9)V99.
023400     03  WS-SWAP-CHARGE-THEORIQUE  PIC S9(7)V99.
023500     03  WS-SWAP-ECART             PIC S9(7)V99.
023600     03  WS-SWAP-ECART-FLAG        PIC X.
023700     03  WS-SWAP-DUREE             PIC S9(5).
023800     03  WS-SWAP-DUREE-VALID-SW    PIC X.
023900     03  FILLER                    PIC X(02).
024000*
024100 01  WS-SORT-WORK.
024200     03  WS-SORT-I           PIC 9(4)  COMP.
024300     03  WS-SORT-J           PIC 9(4)  COMP.
024400     03  WS-SORT-LIMIT       PIC 9(4)  COMP.
024500     03  WS-SORT-INNER-LIM   PIC 9(4)  COMP.
024600     03  FILLER              PIC X(02).
024700*
024800 01  WS-GROUP-WORK.
024900     03  WS-GRP-START-IDX    PIC 9(4)  COMP.
025000     03  WS-GRP-END-IDX      PIC 9(4)  COMP.
025100     03  WS-GRP-RESOURCE     PIC X(30).
025200     03  WS-SUB-IDX          PIC 9(4)  COMP.
025300     03  WS-CONSULTANT-TOTAL PIC S9(7)V99.
025400     03  FILLER              PIC X(02).
025500*
025600 01  WS-TODAY-WORK.
025700     03  WS-TODAY-RAW        PIC 9(6).
025800 01  WS-TODAY-PARTS REDEFINES WS-TODAY-WORK.
025900     03  WS-TODAY-YY-2       PIC 99.
026000     03  WS-TODAY-MM         PIC 99.
026100     03  WS-TODAY-DD         PIC 99.
026200 01  WS-TODAY-JDN-AREA.
026300     03  WS-TODAY-JDN        PIC 9(7)  COMP.
026400     03  FILLER              PIC X(02).
026500*
026600 01  WS-GEN-DATE-WORK.
026700     03  WS-GEN-DATE-X       PIC X(10).
026800 01  WS-GEN-DATE-PARTS REDEFINES WS-GEN-DATE-WORK.
026900     03  WS-GEN-YEAR         PIC 9(4).
027000     03  FILLER              PIC X.
027100     03  WS-GEN-MONTH        PIC 99.
027200     03  FILLER              PIC X.
027300     03  WS-GEN-DAY          PIC 99.
027400*
027500 01  WS-JDN-WORK.
027600     03  WS-JDN-A            PIC 9(4)  COMP.
027700     03  WS-JDN-Y            PIC 9(7)  COMP.
027800     03  WS-JDN-M            PIC 9(4)  COMP.
027900     03  WS-GEN-JDN          PIC 9(7)  COMP.
028000     03  FILLER              PIC X(02).
028100*
028200 01  WS-CHARGE-WORK.
028300     03  WS-CHARGE-JH        PIC S9(7)V99.
028400     03  FILLER              PIC X(02).
028500*
028600 01  WS-REPORT-TOTALS.
028700     03  WS-GRAND-ECART-TOTAL PIC S9(9)V99 VALUE ZERO.
028800     03  WS-ECART-POS-COUNT  PIC 9(4)  COMP VALUE ZERO.
028900     03  WS-ECART-NEG-COUNT  PIC 9(4)  COMP VALUE ZERO.
029000     03  WS-ECART-ZERO-COUNT PIC 9(4)  COMP VALUE ZERO.
029100     03  FILLER              PIC X(02).
029200*
029300 01  WS-PRINT-WORK.
029400     03  WS-PRT-DUREE         PIC X(06).
029500     03  WS-DUREE-EDIT        PIC ----9.
029600     03  FILLER               PIC X(02).
029700*
029800 01  ERROR-MESSAGES.
029900     03  RJ011    PIC X(60) VALUE
030000         "RJ011 CONSUMPTION FILE - REQUIRED FIELDS MISSING -".
030100     03  RJ012    PIC X(45) VALUE
030200         "RJ012 CANNOT OPEN CONSUMPTION FILE - STATUS =".
030300     03  RJ013    PIC X(45) VALUE
030400         "RJ013 CONSUMPTION FILE IS EMPTY - NOTHING TO DO".
030500     03  RJ014    PIC X(45) VALUE
030600         "RJ014 CANNOT OPEN AN OUTPUT FILE   - STATUS =".
030700     03  FILLER   PIC X(02).
030800*
030900 REPORT SECTION.
031000*--------------
031100*
031200 RD  RESOURCE-SUMMARY-REPORT
031300     CONTROL IS FINAL
031400     PAGE LIMIT 60 LINES
031500     HEADING 1
031600     FIRST DETAIL 5
031700     LAST DETAIL 56.
031800*
031900 01  RSM-PAGE-HEADING         TYPE PAGE HEADING.
032000     03  LINE 1.
032100         05  COLUMN 40  PIC X(23) VALUE
032200             "RESOURCE SUMMARY REPORT".
032300     03  LINE 3.
032400         05  COLUMN 1   PIC X(18) VALUE "RESOURCE / PROJECT".
032500         05  COLUMN 36  PIC X(9)  VALUE "CHARGE JH".
032600         05  COLUMN 47  PIC X(16) VALUE "NIVEAU CONNEXION".
032700         05  COLUMN 68  PIC X(7)  VALUE "MONTANT".
032800         05  COLUMN 79  PIC X(9)  VALUE "THEORIQUE".
032900         05  COLUMN 90  PIC X(5)  VALUE "ECART".
033000         05  COLUMN 100 PIC X(1)  VALUE "F".
033100         05  COLUMN 103 PIC X(5)  VALUE "DUREE".
033200*
033300 01  RSM-CONSULTANT-LINE      TYPE DETAIL.
033400     03  LINE PLUS 2.
033500         05  COLUMN 1   PIC X(34)       SOURCE
033600                                         RSM-RESOURCE-PROJET.
033700         05  COLUMN 36  PIC ZZZ,ZZ9.99  SOURCE
033800                                         RSM-SOMME-CHARGE-JH.
033900         05  COLUMN 95  PIC ZZZZZZZ9.99-
034000                                         SOURCE RSM-SOMME-ECART.
034100*
034200 01  RSM-PROJECT-LINE         TYPE DETAIL.
034300     03  LINE PLUS 1.
034400         05  COLUMN 1   PIC X(34)       SOURCE
034500                                         RSM-RESOURCE-PROJET.
034600         05  COLUMN 36  PIC ZZZ,ZZ9.99  SOURCE RSM-CHARGE-JH.
034700         05  COLUMN 47  PIC X(20)       SOURCE
034800                                         RSM-NIVEAU-CONNEXION.
034900         05  COLUMN 68  PIC Z,ZZZ,ZZ9.99 SOURCE
035000                                         RSM-MONTANT-TOTAL.
035100         05  COLUMN 79  PIC ZZZ,ZZ9.99  SOURCE
035200                                         RSM-CHARGE-THEORIQUE.
035300         05  COLUMN 90  PIC ZZZZZZ9.99- SOURCE RSM-ECART.
035400         05  COLUMN 100 PIC X           SOURCE RSM-ECART-FLAG.
035500         05  COLUMN 103 PIC X(06)       SOURCE WS-PRT-DUREE.
035600*
035700 01  RSM-DIST-FOOTING         TYPE CONTROL FOOTING FINAL.
035800     03  LINE PLUS 2.
035900         05  COLUMN 1   PIC X(30) VALUE
036000             "ECART DISTRIBUTION - POSITIVE".
036100         05  COLUMN 32  PIC ZZZ9  SOURCE WS-ECART-POS-COUNT.
036200     03  LINE PLUS 1.
036300         05  COLUMN 1   PIC X(30) VALUE
036400             "ECART DISTRIBUTION - NEGATIVE".
036500         05  COLUMN 32  PIC ZZZ9  SOURCE WS-ECART-NEG-COUNT.
036600     03  LINE PLUS 1.
036700         05  COLUMN 1   PIC X(30) VALUE
036800             "ECART DISTRIBUTION - ZERO".
036900         05  COLUMN 32  PIC ZZZ9  SOURCE WS-ECART-ZERO-COUNT.
037000*
037100 RD  HIGH-CA-REPORT
037200     PAGE LIMIT 60 LINES
037300     HEADING 1
037400     FIRST DETAIL 4
037500     LAST DETAIL 56.
037600*
037700 01  HCA-PAGE-HEADING         TYPE PAGE HEADING.
037800     03  LINE 1.
037900         05  COLUMN 40  PIC X(29) VALUE
038000             "HIGH CONTRACT AMOUNT EXTRACT".
038100     03  LINE 3.
038200         05  COLUMN 1   PIC X(18) VALUE "RESOURCE / PROJECT".
038300         05  COLUMN 36  PIC X(9)  VALUE "CHARGE JH".
038400         05  COLUMN 47  PIC X(16) VALUE "NIVEAU CONNEXION".
038500         05  COLUMN 68  PIC X(7)  VALUE "MONTANT".
038600         05  COLUMN 79  PIC X(9)  VALUE "THEORIQUE".
038700         05  COLUMN 90  PIC X(5)  VALUE "ECART".
038800         05  COLUMN 100 PIC X(1)  VALUE "F".
038900         05  COLUMN 103 PIC X(5)  VALUE "DUREE".
039000*
039100 01  HCA-DETAIL-LINE          TYPE DETAIL.
039200     03  LINE PLUS 1.
039300         05  COLUMN 1   PIC X(34)       SOURCE
039400                                         RSM-RESOURCE-PROJET.
039500         05  COLUMN 36  PIC ZZZ,ZZ9.99  SOURCE RSM-CHARGE-JH.
039600         05  COLUMN 47  PIC X(20)       SOURCE
039700                                         RSM-NIVEAU-CONNEXION.
039800         05  COLUMN 68  PIC Z,ZZZ,ZZ9.99 SOURCE
039900                                         RSM-MONTANT-TOTAL.
040000         05  COLUMN 79  PIC ZZZ,ZZ9.99  SOURCE
040100                                         RSM-CHARGE-THEORIQUE.
040200         05  COLUMN 90  PIC ZZZZZZ9.99- SOURCE RSM-ECART.
040300         05  COLUMN 100 PIC X           SOURCE RSM-ECART-FLAG.
040400         05  COLUMN 103 PIC X(06)       SOURCE WS-PRT-DUREE.
040500*
040600 PROCEDURE DIVISION.
040700*
040800 AA000-MAIN                   SECTION.
040900***********************************
041000*
041100     DISPLAY PROG-NAME " STARTING".
041200     PERFORM AA010-OPEN-FILES     THRU AA010-EXIT.
041300     PERFORM AA011-GET-TODAY-JDN  THRU AA011-EXIT.
041400     PERFORM AA020-VALIDATE-CONSUMP-FIELDS
041500                                   THRU AA020-EXIT.
041600     PERFORM AA030-LOAD-DEPLOYMENT-TABLE
041700                                   THRU AA030-EXIT.
041800     PERFORM AA040-PROCESS-CONSUMPTION
041900                                   THRU AA040-EXIT.
042000     PERFORM AA054-SORT-PIVOT-TABLE THRU AA054-EXIT.
042100     PERFORM AA060-ENRICH-PIVOT-TABLE THRU AA060-EXIT.
042200     PERFORM AA059-CALC-REPORT-TOTALS THRU AA059-EXIT.
042300     PERFORM AA070-PRINT-RESOURCE-SUMMARY THRU AA070-EXIT.
042400     CLOSE    RJ-CONSUMPTION-FILE
042500              RJ-RSM-PRINT-FILE
042600              RJ-HCA-PRINT-FILE.
042700     DISPLAY  PROG-NAME " ENDED - IN "
042800                        WS-RECS-IN
042900                        " OUT "
043000                        WS-RECS-OUT
043100                        " HIGH-CA "
043200                        WS-HCA-RECS-OUT.
043300     GOBACK.
043400*
043500 AA000-EXIT.  EXIT.
043600*
043700 AA010-OPEN-FILES             SECTION.
043800***********************************
043900*
044000     MOVE     ZERO TO RJ-CNS-STATUS
044100                       RJ-DEP-STATUS
044200                       RJ-RSM-PRT-STATUS
044300                       RJ-HCA-STATUS.
044400     OPEN     INPUT  RJ-CONSUMPTION-FILE.
044500     IF       RJ-CNS-STATUS NOT = "00"
044600              DISPLAY RJ012 RJ-CNS-STATUS
044700              PERFORM ZZ090-ABORT-RUN THRU ZZ090-EXIT
044800     END-IF.
044900     OPEN     OUTPUT RJ-RSM-PRINT-FILE.
045000     OPEN     OUTPUT RJ-HCA-PRINT-FILE.
045100     IF       RJ-RSM-PRT-STATUS NOT = "00" OR
045200              RJ-HCA-STATUS     NOT = "00"
045300              DISPLAY RJ014
045400              PERFORM ZZ090-ABORT-RUN THRU ZZ090-EXIT
045500     END-IF.
045600*
045700 AA010-EXIT.  EXIT.
045800*
045900 AA011-GET-TODAY-JDN          SECTION.
046000***********************************
046100*
046200*    Y2K WINDOWING - 2-DIGIT YEAR FROM ACCEPT FROM DATE IS TAKEN
046300*    AS 20XX WHEN LESS THAN 50, ELSE 19XX - SEE CHANGES 17/09/98.
046400*
046500     ACCEPT   WS-TODAY-RAW FROM DATE.
046600     IF       WS-TODAY-YY-2 < 50
046700              COMPUTE WS-GEN-YEAR = 2000 + WS-TODAY-YY-2
046800     ELSE
046900              COMPUTE WS-GEN-YEAR = 1900 + WS-TODAY-YY-2
047000     END-IF.
047100     MOVE     WS-TODAY-MM TO WS-GEN-MONTH.
047200     MOVE     WS-TODAY-DD TO WS-GEN-DAY.
047300     PERFORM  AA012-CALC-JDN-FOR-DATE THRU AA012-EXIT.
047400     MOVE     WS-GEN-JDN TO WS-TODAY-JDN.
047500*
047600 AA011-EXIT.  EXIT.
047700*
047800 AA012-CALC-JDN-FOR-DATE      SECTION.
047900***********************************
048000*
048100*    FLIEGEL & VAN FLANDERN JULIAN-DAY-NUMBER METHOD, AS USED IN
048200*    RJRAFCAL AA065 - TAKES WS-GEN-YEAR/MONTH/DAY, RETURNS
048300*    WS-GEN-JDN.  NO INTRINSIC FUNCTIONS ON THIS COMPILER.
048400*
048500     COMPUTE  WS-JDN-A = (14 - WS-GEN-MONTH) / 12.
048600     COMPUTE  WS-JDN-Y = WS-GEN-YEAR + 4800 - WS-JDN-A.
048700     COMPUTE  WS-JDN-M = WS-GEN-MONTH + (12 * WS-JDN-A) - 3.
048800     COMPUTE  WS-GEN-JDN = WS-GEN-DAY
048900                     + ((153 * WS-JDN-M) + 2) / 5
049000                     + (365 * WS-JDN-Y)
049100                     + (WS-JDN-Y / 4)
049200                     - (WS-JDN-Y / 100)
049300                     + (WS-JDN-Y / 400)
049400                     - 32045.
049500*
049600 AA012-EXIT.  EXIT.
049700*
049800 AA020-VALIDATE-CONSUMP-FIELDS SECTION.
049900************************************
050000*
050100     PERFORM  AA021-READ-CONSUMPTION THRU AA021-EXIT.
050200     IF       WS-CNS-EOF
050300              DISPLAY RJ013
050400              PERFORM ZZ090-ABORT-RUN THRU ZZ090-EXIT
050500     END-IF.
050600     MOVE     SPACES TO WS-MISSING-FIELDS.
050700     MOVE     1 TO WS-SUB-IDX.
050800     IF       CNS-RESSOURCE = SPACES
050900              STRING "RESSOURCE " DELIMITED BY SIZE
051000                     INTO WS-MISSING-FIELDS
051100                     WITH POINTER WS-SUB-IDX
051200     END-IF.
051300     IF       CNS-PROJET = SPACES
051400              STRING "PROJET " DELIMITED BY SIZE
051500                     INTO WS-MISSING-FIELDS
051600                     WITH POINTER WS-SUB-IDX
051700     END-IF.
051800     IF       CNS-SOUMISE-H NOT NUMERIC
051900              STRING "SOUMISE-H " DELIMITED BY SIZE
052000                     INTO WS-MISSING-FIELDS
052100                     WITH POINTER WS-SUB-IDX
052200     END-IF.
052300     IF       WS-MISSING-FIELDS NOT = SPACES
052400              PERFORM ZZ090-ABORT-RUN THRU ZZ090-EXIT
052500     END-IF.
052600*
052700 AA020-EXIT.  EXIT.
052800*
052900 AA021-READ-CONSUMPTION       SECTION.
053000************************************
053100*
053200     READ     RJ-CONSUMPTION-FILE
053300               AT END
053400                    SET  WS-CNS-EOF TO TRUE
053500               NOT AT END
053600                    ADD  1 TO WS-RECS-IN
053700     END-READ.
053800*
053900 AA021-EXIT.  EXIT.
054000*
054100 AA030-LOAD-DEPLOYMENT-TABLE  SECTION.
054200************************************
054300*
054400*    LOOKUP-BUILD - READS THE WHOLE DEPLOYMENTS FILE INTO A
054500*    WORKING-STORAGE TABLE KEYED BY DL-NOM BEFORE THE MAIN
054600*    CONSUMPTION PASS - ONE SMALL FILE, KEPT WHOLLY IN MEMORY.
054700*
054800     MOVE     ZERO TO RJ-DEP-STATUS.
054900     OPEN     INPUT RJ-DEPLOYMENT-FILE.
055000     IF       RJ-DEP-STATUS NOT = "00"
055100              DISPLAY RJ014 RJ-DEP-STATUS
055200              PERFORM ZZ090-ABORT-RUN THRU ZZ090-EXIT
055300     END-IF.
055400     PERFORM  AA031-READ-ONE-DEPLOYMENT-ENTRY THRU AA031-EXIT
055500         UNTIL WS-DEP-LOAD-EOF.
055600     CLOSE    RJ-DEPLOYMENT-FILE.
055700*
055800 AA030-EXIT.  EXIT.
055900*
056000 AA031-READ-ONE-DEPLOYMENT-ENTRY SECTION.
056100***************************************
056200*
056300     READ     RJ-DEPLOYMENT-FILE
056400               AT END
056500                    SET  WS-DEP-LOAD-EOF TO TRUE
056600               NOT AT END
056700                    ADD  1 TO WS-DEP-RECS-IN
056800                    ADD  1 TO WS-DEP-COUNT
056900                    MOVE DEP-NOM
057000                         TO DL-NOM (WS-DEP-COUNT)
057100                    MOVE DEP-NIVEAU-CONNEXION
057200                         TO DL-NIVEAU (WS-DEP-COUNT)
057300                    MOVE DEP-PHASE-PROJET
057400                         TO DL-PHASE (WS-DEP-COUNT)
057500                    MOVE DEP-MONTANT-TOTAL
057600                         TO DL-MONTANT (WS-DEP-COUNT)
057700                    MOVE DEP-DATE-AFFECTATION
057800                         TO DL-DATE-AFFECT (WS-DEP-COUNT)
057900     END-READ.
058000*
058100 AA031-EXIT.  EXIT.
058200*
058300 AA040-PROCESS-CONSUMPTION    SECTION.
058400************************************
058500*
058600     PERFORM  AA041-PROCESS-ONE-CONSUMPTION THRU AA041-EXIT
058700         UNTIL WS-CNS-EOF.
058800*
058900 AA040-EXIT.  EXIT.
059000*
059100 AA041-PROCESS-ONE-CONSUMPTION SECTION.
059200*************************************
059300*
059400     PERFORM  AA045-CALC-CHARGE-JH   THRU AA045-EXIT.
059500     PERFORM  AA050-BUILD-PIVOT-ENTRY THRU AA050-EXIT.
059600     PERFORM  AA021-READ-CONSUMPTION THRU AA021-EXIT.
059700*
059800 AA041-EXIT.  EXIT.
059900*
060000 AA045-CALC-CHARGE-JH         SECTION.
060100************************************
060200*
060300*    R5 - CHARGE JH = SOUMISE-H / 8, ROUNDED, PER RECORD - THE
060400*    PIVOT TOTAL BELOW SUMS THESE ALREADY-ROUNDED VALUES.
060500*
060600     COMPUTE  WS-CHARGE-JH ROUNDED = CNS-SOUMISE-H / 8.
060700*
060800 AA045-EXIT.  EXIT.
060900*
061000 AA050-BUILD-PIVOT-ENTRY      SECTION.
061100************************************
061200*
061300     MOVE     "N" TO WS-PV-FOUND-SW.
061400     MOVE     1   TO WS-SUB-IDX.
061500     PERFORM  AA051-TEST-PIVOT-ENTRY THRU AA051-EXIT
061600         UNTIL WS-SUB-IDX > WS-PIVOT-COUNT OR WS-PV-FOUND.
061700     IF       WS-PV-FOUND
061800              PERFORM AA052-UPDATE-PIVOT-ENTRY THRU AA052-EXIT
061900     ELSE
062000              PERFORM AA053-ADD-PIVOT-ENTRY    THRU AA053-EXIT
062100     END-IF.
062200*
062300 AA050-EXIT.  EXIT.
062400*
062500 AA051-TEST-PIVOT-ENTRY       SECTION.
062600************************************
062700*
062800     IF       PV-RESOURCE (WS-SUB-IDX) = CNS-RESSOURCE AND
062900              PV-PROJET   (WS-SUB-IDX) = CNS-PROJET
063000              SET  WS-PV-FOUND TO TRUE
063100     ELSE
063200              ADD  1 TO WS-SUB-IDX
063300     END-IF.
063400*
063500 AA051-EXIT.  EXIT.
063600*
063700 AA052-UPDATE-PIVOT-ENTRY     SECTION.
063800************************************
063900*
064000     ADD      WS-CHARGE-JH TO PV-CHARGE-JH (WS-SUB-IDX).
064100*
064200 AA052-EXIT.  EXIT.
064300*
064400 AA053-ADD-PIVOT-ENTRY        SECTION.
064500************************************
064600*
064700     ADD      1 TO WS-PIVOT-COUNT.
064800     MOVE     CNS-RESSOURCE TO PV-RESOURCE (WS-PIVOT-COUNT).
064900     MOVE     CNS-PROJET    TO PV-PROJET   (WS-PIVOT-COUNT).
065000     MOVE     WS-CHARGE-JH  TO PV-CHARGE-JH (WS-PIVOT-COUNT).
065100*
065200 AA053-EXIT.  EXIT.
065300*
065400 AA054-SORT-PIVOT-TABLE       SECTION.
065500************************************
065600*
065700*    BUBBLE SORT, SAME TECHNIQUE AS RJRAFCAL AA074 - ASCENDING
065800*    ON RESOURCE THEN PROJET.
065900*
066000     IF       WS-PIVOT-COUNT < 2
066100              GO TO AA054-EXIT
066200     END-IF.
066300     COMPUTE  WS-SORT-LIMIT = WS-PIVOT-COUNT - 1.
066400     MOVE     1 TO WS-SORT-I.
066500     PERFORM  AA055-SORT-OUTER-STEP THRU AA055-EXIT
066600         UNTIL WS-SORT-I > WS-SORT-LIMIT.
066700*
066800 AA054-EXIT.  EXIT.
066900*
067000 AA055-SORT-OUTER-STEP        SECTION.
067100************************************
067200*
067300     MOVE     1 TO WS-SORT-J.
067400     COMPUTE  WS-SORT-INNER-LIM = WS-PIVOT-COUNT - WS-SORT-I.
067500     PERFORM  AA056-SORT-INNER-STEP THRU AA056-EXIT
067600         UNTIL WS-SORT-J > WS-SORT-INNER-LIM.
067700     ADD      1 TO WS-SORT-I.
067800*
067900 AA055-EXIT.  EXIT.
068000*
068100 AA056-SORT-INNER-STEP        SECTION.
068200************************************
068300*
068400     IF       PV-RESOURCE (WS-SORT-J) > PV-RESOURCE (WS-SORT-J + 1)
068500              PERFORM AA057-SWAP-PIVOT-ENTRIES THRU AA057-EXIT
068600     ELSE
068700       IF     PV-RESOURCE (WS-SORT-J) = PV-RESOURCE (WS-SORT-J + 1)
068800              AND PV-PROJET (WS-SORT-J) >
068900                  PV-PROJET (WS-SORT-J + 1)
069000              PERFORM AA057-SWAP-PIVOT-ENTRIES THRU AA057-EXIT
069100       END-IF
069200     END-IF.
069300     ADD      1 TO WS-SORT-J.
069400*
069500 AA056-EXIT.  EXIT.
069600*
069700 AA057-SWAP-PIVOT-ENTRIES     SECTION.
069800************************************
069900*
070000     MOVE     WS-PIVOT-ENTRY (WS-SORT-J)     TO WS-SWAP-PIVOT.
070100     MOVE     WS-PIVOT-ENTRY (WS-SORT-J + 1)
070200                                TO WS-PIVOT-ENTRY (WS-SORT-J).
070300     MOVE     WS-SWAP-RESOURCE     TO
070400                       PV-RESOURCE (WS-SORT-J + 1).
070500     MOVE     WS-SWAP-PROJET       TO
070600                       PV-PROJET   (WS-SORT-J + 1).
070700     MOVE     WS-SWAP-CHARGE-JH    TO
070800                       PV-CHARGE-JH (WS-SORT-J + 1).
070900     MOVE     WS-SWAP-RETAINED-SW  TO
071000                       PV-RETAINED-SW (WS-SORT-J + 1).
071100     MOVE     WS-SWAP-NIVEAU       TO
071200                       PV-NIVEAU   (WS-SORT-J + 1).
071300     MOVE     WS-SWAP-PHASE        TO
071400                       PV-PHASE    (WS-SORT-J + 1).
071500     MOVE     WS-SWAP-MONTANT      TO
071600                       PV-MONTANT  (WS-SORT-J + 1).
071700     MOVE     WS-SWAP-CHARGE-THEORIQUE TO
071800                       PV-CHARGE-THEORIQUE (WS-SORT-J + 1).
071900     MOVE     WS-SWAP-ECART        TO
072000                       PV-ECART    (WS-SORT-J + 1).
072100     MOVE     WS-SWAP-ECART-FLAG   TO
072200                       PV-ECART-FLAG (WS-SORT-J + 1).
072300     MOVE     WS-SWAP-DUREE        TO
072400                       PV-DUREE    (WS-SORT-J + 1).
072500     MOVE     WS-SWAP-DUREE-VALID-SW TO
072600                       PV-DUREE-VALID-SW (WS-SORT-J + 1).
072700*
072800 AA057-EXIT.  EXIT.
072900*
073000 AA059-CALC-REPORT-TOTALS     SECTION.
073100************************************
073200*
073300*    R9 - GRAND SOMME-ECART (AND THE ECART DISTRIBUTION COUNTS)
073400*    MUST BE KNOWN BEFORE THE FIRST LINE IS PRINTED, SINCE THE
073500*    CLIENT WANTS THE GRAND TOTAL ON THE FIRST OUTPUT RECORD -
073600*    SO THIS PASS RUNS AHEAD OF AA070.  SEE CHANGES 25/01/02.
073700*
073800     MOVE     ZERO TO WS-GRAND-ECART-TOTAL.
073900     MOVE     ZERO TO WS-ECART-POS-COUNT
074000                       WS-ECART-NEG-COUNT
074100                       WS-ECART-ZERO-COUNT.
074200     MOVE     1 TO WS-SUB-IDX.
074300     PERFORM  AA058-TOTALS-STEP THRU AA058-EXIT
074400         UNTIL WS-SUB-IDX > WS-PIVOT-COUNT.
074500*
074600 AA059-EXIT.  EXIT.
074700*
074800 AA058-TOTALS-STEP            SECTION.
074900************************************
075000*
075100     IF       PV-RETAINED (WS-SUB-IDX)
075200              ADD  PV-ECART (WS-SUB-IDX) TO WS-GRAND-ECART-TOTAL
075300              IF   PV-ECART (WS-SUB-IDX) > ZERO
075400                   ADD 1 TO WS-ECART-POS-COUNT
075500              ELSE
075600                IF PV-ECART (WS-SUB-IDX) < ZERO
075700                   ADD 1 TO WS-ECART-NEG-COUNT
075800                ELSE
075900                   ADD 1 TO WS-ECART-ZERO-COUNT
076000                END-IF
076100              END-IF
076200     END-IF.
076300     ADD      1 TO WS-SUB-IDX.
076400*
076500 AA058-EXIT.  EXIT.
076600*
076700 AA060-ENRICH-PIVOT-TABLE     SECTION.
076800************************************
076900*
077000     MOVE     1 TO WS-SUB-IDX.
077100     PERFORM  AA061-ENRICH-ONE-ROW THRU AA061-EXIT
077200         UNTIL WS-SUB-IDX > WS-PIVOT-COUNT.
077300*
077400 AA060-EXIT.  EXIT.
077500*
077600 AA061-ENRICH-ONE-ROW         SECTION.
077700************************************
077800*
077900     PERFORM  AA062-FIND-DEPLOYMENT-ENTRY THRU AA062-EXIT.
078000     IF       WS-DEP-FOUND
078100              MOVE DL-NIVEAU      (WS-DEP-SUB) TO
078200                   PV-NIVEAU      (WS-SUB-IDX)
078300              MOVE DL-PHASE       (WS-DEP-SUB) TO
078400                   PV-PHASE       (WS-SUB-IDX)
078500              MOVE DL-MONTANT     (WS-DEP-SUB) TO
078600                   PV-MONTANT     (WS-SUB-IDX)
078700     ELSE
078800              MOVE SPACES TO PV-NIVEAU (WS-SUB-IDX)
078900                             PV-PHASE  (WS-SUB-IDX)
079000              MOVE ZERO   TO PV-MONTANT (WS-SUB-IDX)
079100     END-IF.
079200     PERFORM  AA064-FIND-LEVEL-FOR-NIVEAU THRU AA064-EXIT.
079300     IF       RJ-LEVEL-FOUND
079400              MOVE RJ-LEVEL-BASE (RJ-LEVEL-SUB) TO
079500                   PV-CHARGE-THEORIQUE (WS-SUB-IDX)
079600     ELSE
079700              MOVE ZERO TO PV-CHARGE-THEORIQUE (WS-SUB-IDX)
079800     END-IF.
079900     PERFORM  AA066-CALC-ECART-AND-FLAG THRU AA066-EXIT.
080000     PERFORM  AA067-TEST-PHASE-ALLOWED THRU AA067-EXIT.
080100     IF       WS-DUREE-ENABLED AND WS-DEP-FOUND
080200              PERFORM AA069-CALC-DUREE THRU AA069-EXIT
080300     ELSE
080400              MOVE "N" TO PV-DUREE-VALID-SW (WS-SUB-IDX)
080500     END-IF.
080600     ADD      1 TO WS-SUB-IDX.
080700*
080800 AA061-EXIT.  EXIT.
080900*
081000 AA062-FIND-DEPLOYMENT-ENTRY  SECTION.
081100************************************
081200*
081300     MOVE     "N" TO WS-DEP-FOUND-SW.
081400     MOVE     1   TO WS-DEP-SUB.
081500     PERFORM  AA063-FIND-DEPLOYMENT-STEP THRU AA063-EXIT
081600         UNTIL WS-DEP-SUB > WS-DEP-COUNT OR WS-DEP-FOUND.
081700*
081800 AA062-EXIT.  EXIT.
081900*
082000 AA063-FIND-DEPLOYMENT-STEP   SECTION.
082100************************************
082200*
082300     IF       DL-NOM (WS-DEP-SUB) = PV-PROJET (WS-SUB-IDX)
082400              SET  WS-DEP-FOUND TO TRUE
082500     ELSE
082600              ADD  1 TO WS-DEP-SUB
082700     END-IF.
082800*
082900 AA063-EXIT.  EXIT.
083000*
083100 AA064-FIND-LEVEL-FOR-NIVEAU  SECTION.
083200************************************
083300*
083400     MOVE     1   TO RJ-LEVEL-SUB.
083500     MOVE     "N" TO RJ-LEVEL-FOUND-SW.
083600     PERFORM  AA065-FIND-LEVEL-STEP THRU AA065-EXIT
083700         UNTIL RJ-LEVEL-SUB > 4 OR RJ-LEVEL-FOUND.
083800*
083900 AA064-EXIT.  EXIT.
084000*
084100 AA065-FIND-LEVEL-STEP        SECTION.
084200************************************
084300*
084400     IF       RJ-LEVEL-NAME (RJ-LEVEL-SUB) = PV-NIVEAU (WS-SUB-IDX)
084500              SET  RJ-LEVEL-FOUND TO TRUE
084600     ELSE
084700              ADD  1 TO RJ-LEVEL-SUB
084800     END-IF.
084900*
085000 AA065-EXIT.  EXIT.
085100*
085200 AA066-CALC-ECART-AND-FLAG    SECTION.
085300************************************
085400*
085500*    R6/R7 - CHARGE-THEORIQUE LESS CHARGE-JH, SIGN RECORDED AS
085600*    '+' (UNDER-CONSUMED), '-' (OVER-CONSUMED), SPACE (EXACT).
085700*
085800     COMPUTE  PV-ECART (WS-SUB-IDX) ROUNDED =
085900              PV-CHARGE-THEORIQUE (WS-SUB-IDX) -
086000              PV-CHARGE-JH        (WS-SUB-IDX).
086100     IF       PV-ECART (WS-SUB-IDX) > ZERO
086200              MOVE "+" TO PV-ECART-FLAG (WS-SUB-IDX)
086300     ELSE
086400       IF     PV-ECART (WS-SUB-IDX) < ZERO
086500              MOVE "-" TO PV-ECART-FLAG (WS-SUB-IDX)
086600       ELSE
086700              MOVE SPACE TO PV-ECART-FLAG (WS-SUB-IDX)
086800       END-IF
086900     END-IF.
087000*
087100 AA066-EXIT.  EXIT.
087200*
087300 AA067-TEST-PHASE-ALLOWED     SECTION.
087400************************************
087500*
087600*    R8 - BLANK PHASE IS ALWAYS ALLOWED (PROJECT ABSENT FROM
087700*    DEPLOYMENTS, OR PHASE NOT YET RECORDED).  OTHERWISE THE
087800*    PHASE MUST APPEAR IN WSRJPHF'S ALLOWED-PHASE TABLE.
087900*
088000     IF       PV-PHASE (WS-SUB-IDX) = SPACES
088100              MOVE "Y" TO PV-RETAINED-SW (WS-SUB-IDX)
088200     ELSE
088300              MOVE 1   TO RJ-ALLOWED-SUB
088400              MOVE "N" TO RJ-ALLOWED-FOUND-SW
088500              PERFORM AA068-TEST-PHASE-STEP THRU AA068-EXIT
088600                  UNTIL RJ-ALLOWED-SUB > 7 OR RJ-PHASE-ALLOWED
088700              IF RJ-PHASE-ALLOWED
088800                 MOVE "Y" TO PV-RETAINED-SW (WS-SUB-IDX)
088900              ELSE
089000                 MOVE "N" TO PV-RETAINED-SW (WS-SUB-IDX)
089100              END-IF
089200     END-IF.
089300*
089400 AA067-EXIT.  EXIT.
089500*
089600 AA068-TEST-PHASE-STEP        SECTION.
089700************************************
089800*
089900     IF       RJ-ALLOWED-PHASE (RJ-ALLOWED-SUB) =
090000              PV-PHASE (WS-SUB-IDX)
090100              SET  RJ-PHASE-ALLOWED TO TRUE
090200     ELSE
090300              ADD  1 TO RJ-ALLOWED-SUB
090400     END-IF.
090500*
090600 AA068-EXIT.  EXIT.
090700*
090800 AA069-CALC-DUREE              SECTION.
090900************************************
091000*
091100*    R11 - DUREE = TODAY'S JDN LESS THE ASSIGNMENT DATE'S JDN.
091200*    NEGATIVE IS ALLOWED (ASSIGNMENT STILL IN THE FUTURE).
091300*
091400     MOVE     "N" TO PV-DUREE-VALID-SW (WS-SUB-IDX).
091500     IF       DL-DATE-AFFECT (WS-DEP-SUB) (5:1) = "-"   AND
091600              DL-DATE-AFFECT (WS-DEP-SUB) (8:1) = "-"   AND
091700              DL-DATE-AFFECT (WS-DEP-SUB) (1:4) IS NUMERIC AND
091800              DL-DATE-AFFECT (WS-DEP-SUB) (6:2) IS NUMERIC AND
091900              DL-DATE-AFFECT (WS-DEP-SUB) (9:2) IS NUMERIC
092000              MOVE DL-DATE-AFFECT (WS-DEP-SUB) TO WS-GEN-DATE-X
092100              IF   WS-GEN-MONTH >= 1 AND WS-GEN-MONTH <= 12 AND
092200                   WS-GEN-DAY   >= 1 AND WS-GEN-DAY   <= 31
092300                   PERFORM AA012-CALC-JDN-FOR-DATE THRU AA012-EXIT
092400                   COMPUTE PV-DUREE (WS-SUB-IDX) =
092500                           WS-TODAY-JDN - WS-GEN-JDN
092600                   SET PV-DUREE-VALID (WS-SUB-IDX) TO TRUE
092700              END-IF
092800     END-IF.
092900*
093000 AA069-EXIT.  EXIT.
093100*
093200 AA070-PRINT-RESOURCE-SUMMARY SECTION.
093300************************************
093400*
093500     INITIATE RESOURCE-SUMMARY-REPORT.
093600     INITIATE HIGH-CA-REPORT.
093700     MOVE     1 TO WS-GRP-START-IDX.
093800     MOVE     "N" TO WS-FIRST-REC-SW.
093900     PERFORM  AA071-PRINT-CONSULTANT-GROUP THRU AA071-EXIT
094000         UNTIL WS-GRP-START-IDX > WS-PIVOT-COUNT.
094100     TERMINATE RESOURCE-SUMMARY-REPORT.
094200     TERMINATE HIGH-CA-REPORT.
094300*
094400 AA070-EXIT.  EXIT.
094500*
094600 AA071-PRINT-CONSULTANT-GROUP SECTION.
094700************************************
094800*
094900     MOVE     PV-RESOURCE (WS-GRP-START-IDX) TO WS-GRP-RESOURCE.
095000     PERFORM  AA072-FIND-CONSULTANT-GROUP-END THRU AA072-EXIT.
095100     PERFORM  AA074-RECALC-CONSULTANT-TOTAL THRU AA074-EXIT.
095200     MOVE     WS-GRP-RESOURCE     TO RSM-RESOURCE-PROJET.
095300     MOVE     "C"                 TO RSM-ROW-TYPE.
095400     MOVE     WS-CONSULTANT-TOTAL TO RSM-SOMME-CHARGE-JH.
095500     IF       WS-FIRST-REC-DONE
095600              MOVE ZERO TO RSM-SOMME-ECART
095700     ELSE
095800              MOVE WS-GRAND-ECART-TOTAL TO RSM-SOMME-ECART
095900              SET  WS-FIRST-REC-DONE TO TRUE
096000     END-IF.
096100     GENERATE RSM-CONSULTANT-LINE.
096200     MOVE     WS-GRP-START-IDX TO WS-SUB-IDX.
096300     PERFORM  AA076-PRINT-PROJECT-ROWS-IN-GROUP THRU AA076-EXIT
096400         UNTIL WS-SUB-IDX > WS-GRP-END-IDX.
096500     COMPUTE  WS-GRP-START-IDX = WS-GRP-END-IDX + 1.
096600*
096700 AA071-EXIT.  EXIT.
096800*
096900 AA072-FIND-CONSULTANT-GROUP-END SECTION.
097000***************************************
097100*
097200     MOVE     WS-GRP-START-IDX TO WS-GRP-END-IDX.
097300     PERFORM  AA073-EXTEND-CONSULTANT-GROUP-STEP THRU AA073-EXIT
097400         UNTIL WS-GRP-END-IDX = WS-PIVOT-COUNT
097500         OR    PV-RESOURCE (WS-GRP-END-IDX + 1)
097600               NOT = WS-GRP-RESOURCE.
097700*
097800 AA072-EXIT.  EXIT.
097900*
098000 AA073-EXTEND-CONSULTANT-GROUP-STEP SECTION.
098100******************************************
098200*
098300     ADD      1 TO WS-GRP-END-IDX.
098400*
098500 AA073-EXIT.  EXIT.
098600*
098700 AA074-RECALC-CONSULTANT-TOTAL SECTION.
098800*************************************
098900*
099000*    R8 - CONSULTANT TOTAL IS THE SUM OF CHARGE JH OVER *RETAINED*
099100*    PROJECT ROWS ONLY - SEE CHANGES 21/03/90.
099200*
099300     MOVE     ZERO TO WS-CONSULTANT-TOTAL.
099400     MOVE     WS-GRP-START-IDX TO WS-SUB-IDX.
099500     PERFORM  AA075-RECALC-CONSULTANT-STEP THRU AA075-EXIT
099600         UNTIL WS-SUB-IDX > WS-GRP-END-IDX.
099700*
099800 AA074-EXIT.  EXIT.
099900*
100000 AA075-RECALC-CONSULTANT-STEP SECTION.
100100************************************
100200*
100300     IF       PV-RETAINED (WS-SUB-IDX)
100400              ADD PV-CHARGE-JH (WS-SUB-IDX) TO WS-CONSULTANT-TOTAL
100500     END-IF.
100600     ADD      1 TO WS-SUB-IDX.
100700*
100800 AA075-EXIT.  EXIT.
100900*
101000 AA076-PRINT-PROJECT-ROWS-IN-GROUP SECTION.
101100*****************************************
101200*
101300     IF       PV-RETAINED (WS-SUB-IDX)
101400              PERFORM AA077-PRINT-ONE-PROJECT-ROW THRU AA077-EXIT
101500     END-IF.
101600     ADD      1 TO WS-SUB-IDX.
101700*
101800 AA076-EXIT.  EXIT.
101900*
102000 AA077-PRINT-ONE-PROJECT-ROW  SECTION.
102100************************************
102200*
102300     MOVE     SPACES TO RSM-RESOURCE-PROJET.
102400     STRING   "    " DELIMITED BY SIZE
102500              PV-PROJET (WS-SUB-IDX) DELIMITED BY SIZE
102600              INTO RSM-RESOURCE-PROJET.
102700     MOVE     "P"                 TO RSM-ROW-TYPE.
102800     MOVE     PV-CHARGE-JH (WS-SUB-IDX) TO RSM-CHARGE-JH.
102900     MOVE     PV-NIVEAU  (WS-SUB-IDX) TO RSM-NIVEAU-CONNEXION.
103000     MOVE     PV-PHASE   (WS-SUB-IDX) TO RSM-PHASE-PROJET.
103100     MOVE     PV-MONTANT (WS-SUB-IDX) TO RSM-MONTANT-TOTAL.
103200     MOVE     PV-CHARGE-THEORIQUE (WS-SUB-IDX) TO
103300              RSM-CHARGE-THEORIQUE.
103400     MOVE     PV-ECART   (WS-SUB-IDX) TO RSM-ECART.
103500     MOVE     PV-ECART-FLAG (WS-SUB-IDX) TO RSM-ECART-FLAG.
103600     IF       PV-DUREE-VALID (WS-SUB-IDX)
103700              MOVE PV-DUREE (WS-SUB-IDX) TO RSM-DUREE
103800              MOVE PV-DUREE (WS-SUB-IDX) TO WS-DUREE-EDIT
103900              MOVE WS-DUREE-EDIT          TO WS-PRT-DUREE
104000     ELSE
104100              MOVE ZERO   TO RSM-DUREE
104200              MOVE SPACES TO WS-PRT-DUREE
104300     END-IF.
104400     GENERATE RSM-PROJECT-LINE.
104500     IF       PV-MONTANT (WS-SUB-IDX) > 3000.00
104600              PERFORM AA080-WRITE-HIGH-CA THRU AA080-EXIT
104700     END-IF.
104800*
104900 AA077-EXIT.  EXIT.
105000*
105100 AA080-WRITE-HIGH-CA          SECTION.
105200************************************
105300*
105400*    R10 - SAME LAYOUT AS THE RESOURCE SUMMARY PROJECT ROW - RSM-*
105500*    FIELDS ARE ALREADY POPULATED BY AA077, SO NO FURTHER MOVES
105600*    ARE NEEDED HERE.  SEE CHANGES 02/12/05.
105700*
105800     GENERATE HCA-DETAIL-LINE.
105900     ADD      1 TO WS-HCA-RECS-OUT.
106000*
106100 AA080-EXIT.  EXIT.
106200*
106300 ZZ090-ABORT-RUN               SECTION.
106400************************************
106500*
106600     IF       WS-MISSING-FIELDS NOT = SPACES
106700              DISPLAY RJ011
106800              DISPLAY WS-MISSING-FIELDS
106900     END-IF.
107000     CLOSE    RJ-CONSUMPTION-FILE
107100              RJ-DEPLOYMENT-FILE
107200              RJ-RSM-PRINT-FILE
107300              RJ-HCA-PRINT-FILE.
107400     MOVE     16 TO RETURN-CODE.
107500     GOBACK.
107600*
107700 ZZ090-EXIT.  EXIT.
