000100* 08/03/88 rjc - Created.
000200*
000300 FD  RJ-Deployment-File.
000400 COPY "WSRJDEP.COB".
