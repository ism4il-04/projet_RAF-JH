000100* 08/03/88 rjc - Created.
000200*
000300 SELECT  RJ-Deployment-File
000400         ASSIGN       "DEPLOYMENTS"
000500         ORGANIZATION LINE SEQUENTIAL
000600         STATUS       RJ-Dep-Status.
