000100********************************************
000200*                                          *
000300*  Record Definition For Deployments File  *
000400*           (RJ Module)                    *
000500*     Uses Dep-Nom as key to lookups       *
000600********************************************
000700*  File size 152 bytes.
000800*
000900* 08/03/88 rjc - Created.
001000* 11/09/90 rjc - Dep-Derniere-Note widened from x(30) to x(40)
001100*                per client request - notes were truncating.
001200*
001300 01  RJ-Deployment-Record.
001400     03  Dep-Nom                PIC X(30).
001500*                               project name - key to lookups
001600     03  Dep-Niveau-Connexion   PIC X(20).
001700*                               connexion level - RJ0001 table
001800     03  Dep-Phase-Projet       PIC X(30).
001900*                               project phase - RJ0001 table
002000     03  Dep-Date-Mep           PIC X(10).
002100*                               go-live date, iso yyyy-mm-dd,
002200*                               may be spaces or unparsable
002300     03  Dep-Montant-Total      PIC S9(9)V99.
002400*                               total contract amount
002500     03  Dep-Derniere-Note      PIC X(40).
002600*                               last status note - carried
002700*                               through, informational only
002800     03  Dep-Date-Affectation   PIC X(10).
002900*                               assignment date, iso yyyy-mm-dd,
003000*                               may be spaces
003100     03  FILLER                 PIC X(01).
