000100********************************************
000200*                                          *
000300*  Working Storage For The RAF Rules       *
000400*      Table (RJ Module)                   *
000500*                                          *
000600*  Base charge per connexion level (person *
000700*  days) x remaining-work fraction per     *
000800*  project phase = R A F for that combo.   *
000900*                                          *
001000*  Unknown level or unknown phase both     *
001100*  search out to zero - see RJ0001.        *
001200********************************************
001300*
001400* 08/03/88 rjc - Created for workload contract with client.
001500* 30/03/88 rjc - Phase table widened to x(30) to match Dep rec.
001600* 19/07/92 rjc - Level table re-cast as two REDEFINED FILLER
001700*                blocks after Pay params review - easier to
001800*                amend figures without re-counting OCCURS.
001900*
002000 01  RJ-Level-Name-Values.
002100     03  FILLER              PIC X(20) VALUE "NIVEAU 1".
002200     03  FILLER              PIC X(20) VALUE "NIVEAU 2".
002300     03  FILLER              PIC X(20) VALUE "NIVEAU 3".
002400     03  FILLER              PIC X(20) VALUE "NIVEAU 4".
002500 01  RJ-Level-Name-Tbl REDEFINES RJ-Level-Name-Values.
002600     03  RJ-Level-Name       PIC X(20)           OCCURS 4.
002700*
002800 01  RJ-Level-Base-Values.
002900     03  FILLER              PIC S9(3)V99 COMP-3 VALUE 5.00.
003000     03  FILLER              PIC S9(3)V99 COMP-3 VALUE 10.00.
003100     03  FILLER              PIC S9(3)V99 COMP-3 VALUE 20.00.
003200     03  FILLER              PIC S9(3)V99 COMP-3 VALUE 40.00.
003300 01  RJ-Level-Base-Tbl REDEFINES RJ-Level-Base-Values.
003400     03  RJ-Level-Base       PIC S9(3)V99 COMP-3 OCCURS 4.
003500*
003600* Phase table - order is NOT significant to the search, kept
003700* in the order the client quoted them in the spec so the two
003800* tables line up for visual checking against RJ0001 notes.
003900*
004000 01  RJ-Phase-Name-Values.
004100     03  FILLER              PIC X(30)
004200                              VALUE "Non demarre (nouveau projet)".
004300     03  FILLER              PIC X(30)
004400                              VALUE "Non demarre (autre lot)".
004500     03  FILLER              PIC X(30)
004600                              VALUE "Cadrage / specification".
004700     03  FILLER              PIC X(30)
004800                              VALUE "Developpement".
004900     03  FILLER              PIC X(30)
005000                              VALUE "Recette interne".
005100     03  FILLER              PIC X(30)
005200                              VALUE "Recette utilisateur".
005300     03  FILLER              PIC X(30)
005400                              VALUE "Pre-production".
005500     03  FILLER              PIC X(30)
005600                              VALUE "En production (VSR)".
005700     03  FILLER              PIC X(30)
005800                              VALUE "Termine (VSR signee)".
005900     03  FILLER              PIC X(30)
006000                              VALUE "Projet arrete definitivement".
006100     03  FILLER              PIC X(30)
006200                              VALUE "Projet en pause".
006300 01  RJ-Phase-Name-Tbl REDEFINES RJ-Phase-Name-Values.
006400     03  RJ-Phase-Name       PIC X(30)           OCCURS 11.
006500*
006600 01  RJ-Phase-Remain-Values.
006700     03  FILLER              PIC S9V99    COMP-3 VALUE 1.00.
006800     03  FILLER              PIC S9V99    COMP-3 VALUE 1.00.
006900     03  FILLER              PIC S9V99    COMP-3 VALUE 0.90.
007000     03  FILLER              PIC S9V99    COMP-3 VALUE 0.60.
007100     03  FILLER              PIC S9V99    COMP-3 VALUE 0.40.
007200     03  FILLER              PIC S9V99    COMP-3 VALUE 0.25.
007300     03  FILLER              PIC S9V99    COMP-3 VALUE 0.10.
007400     03  FILLER              PIC S9V99    COMP-3 VALUE 0.05.
007500     03  FILLER              PIC S9V99    COMP-3 VALUE 0.00.
007600     03  FILLER              PIC S9V99    COMP-3 VALUE 0.00.
007700     03  FILLER              PIC S9V99    COMP-3 VALUE 0.00.
007800 01  RJ-Phase-Remain-Tbl REDEFINES RJ-Phase-Remain-Values.
007900     03  RJ-Phase-Remain     PIC S9V99    COMP-3 OCCURS 11.
008000*
008100 01  RJ-Rules-Subs.
008200     03  RJ-Level-Sub        PIC 99       COMP.
008300     03  RJ-Phase-Sub        PIC 99       COMP.
008400     03  RJ-Level-Found-Sw   PIC X        VALUE "N".
008500         88  RJ-Level-Found               VALUE "Y".
008600     03  RJ-Phase-Found-Sw   PIC X        VALUE "N".
008700         88  RJ-Phase-Found               VALUE "Y".
008800     03  FILLER              PIC X(02).
