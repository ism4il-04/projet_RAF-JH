000100* 15/03/88 rjc - Created.
000200*
000300 SELECT  RJ-Monthly-Raf-File
000400         ASSIGN       "RAF-MONTHLY"
000500         ORGANIZATION LINE SEQUENTIAL
000600         STATUS       RJ-Mra-Status.
