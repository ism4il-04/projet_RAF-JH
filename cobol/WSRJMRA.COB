000100********************************************
000200*                                          *
000300*  Record Definition For Monthly RAF File  *
000400*      (RJ Module)                         *
000500*     Sorted by year then month             *
000600********************************************
000700*
000800* 15/03/88 rjc - Created.
000900*
001000 01  RJ-Monthly-Raf-Record.
001100     03  Mra-Year               PIC 9(4).
001200     03  Mra-Month              PIC 9(2).
001300     03  Mra-Month-Name         PIC X(9).
001400     03  Mra-Total-Raf          PIC S9(7)V99.
001500     03  FILLER                 PIC X(05).
