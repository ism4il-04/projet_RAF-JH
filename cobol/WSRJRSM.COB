000100********************************************
000200*                                          *
000300*  Record Definition For Resource Summary  *
000400*       Detail File (RJ Module)            *
000500*                                          *
000600*  Two row kinds tell apart by indentation *
000700*  of Rsm-Resource-Projet - consultant row *
000800*  flush left, project row indented 4.     *
000900********************************************
001000*
001100* 08/03/88 rjc - Created.
001200* 14/11/91 rjc - Somme-Ecart moved to head of record after
001300*                review meeting - easier to spot grand total
001400*                on first line of printed extract.
001500*
001600 01  RJ-Resource-Summary-Record.
001700     03  Rsm-Somme-Ecart        PIC S9(9)V99.
001800*                               grand total of Ecart - carried
001900*                               on the FIRST output record only
002000     03  Rsm-Resource-Projet    PIC X(34).
002100*                               consultant name (flush left) or
002200*                               project name (4-space indent)
002300     03  Rsm-Somme-Charge-Jh    PIC S9(7)V99.
002400*                               consultant rows - total Charge
002500*                               JH of that consultant's retained
002600*                               projects
002700     03  Rsm-Charge-Jh          PIC S9(7)V99.
002800*                               project rows - summed Charge JH
002900     03  Rsm-Niveau-Connexion   PIC X(20).
003000     03  Rsm-Phase-Projet       PIC X(30).
003100     03  Rsm-Montant-Total      PIC S9(9)V99.
003200     03  Rsm-Charge-Theorique   PIC S9(7)V99.
003300     03  Rsm-Ecart              PIC S9(7)V99.
003400*                               Charge-Theorique less Charge-Jh
003500     03  Rsm-Ecart-Flag         PIC X.
003600*                               "+" under-consumed, "-" over-
003700*                               consumed, space = exact (nil)
003800     03  Rsm-Duree              PIC S9(5).
003900*                               days since Dep-Date-Affectation,
004000*                               spaces if disabled or unknown
004100     03  Rsm-Row-Type           PIC X.
004200*                               "C" = consultant row, "P" =
004300*                               project row - internal use only,
004400*                               not printed
004500     03  FILLER                 PIC X(05).
