000100* 08/03/88 rjc - Created.
000200*
000300 SELECT  RJ-Raf-Print-File
000400         ASSIGN       "RAF-REPORT"
000500         ORGANIZATION LINE SEQUENTIAL
000600         STATUS       RJ-Raf-Prt-Status.
