000100*****************************************************************
000200*                                                               *
000300*   RAF CALCULATION AND SUMMARY REPORTING - DEPLOYMENTS FILE   *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.     RJRAFCAL.
001100 AUTHOR.         R J CUTLER.
001200 INSTALLATION.   APPLEWOOD COMPUTERS - CLIENT SYSTEMS GROUP.
001300 DATE-WRITTEN.   08/03/88.
001400 DATE-COMPILED.
001500 SECURITY.       CONFIDENTIAL - CLIENT WORKLOAD CONTRACT -
001600                  FOR INTERNAL USE ONLY.  NOT FOR RESALE.
001700*
001800*   REMARKS.          Reads the client's deployments extract and,
001900*                     for every project record, looks up its RAF
002000*                     (Reste A Faire - remaining work in person
002100*                     days) from the BASE/REMAIN rules table keyed
002200*                     by connexion level and project phase.  The
002300*                     deployment record plus its RAF is written to
002400*                     the DEPLOY-RAF output file.  A RAF summary
002500*                     report is produced broken down by year,
002600*                     month and ISO week of the go-live date, and
002700*                     a flat monthly-totals table is written for
002800*                     the client's own month-end reconciliation.
002900*
003000*   VERSION.          SEE PROG-NAME IN WORKING-STORAGE.
003100*
003200*   CALLED MODULES.   NONE.
003300*
003400*   FUNCTIONS USED.   NONE.  DATE ARITHMETIC IS DONE BY HAND -
003500*                     SEE AA065 - AS THIS SHOP'S COMPILER AT THE
003600*                     TIME OF WRITING HAD NO INTRINSIC FUNCTION
003700*                     SUPPORT.
003800*
003900*   FILES USED.
004000*                     DEPLOYMENTS   INPUT  - ONE PER PROJECT.
004100*                     DEPLOY-RAF    OUTPUT - DEPLOYMENT + RAF.
004200*                     RAF-REPORT    OUTPUT - PRINT, RAF SUMMARY.
004300*                     RAF-MONTHLY   OUTPUT - YEAR/MONTH TOTALS.
004400*
004500*   ERROR MESSAGES USED.
004600*                     RJ001 - RJ004.  SEE ERROR-MESSAGES BELOW.
004700*
004800*   CHANGES.
004900* 08/03/88 rjc - 1.0 Created for workload contract, phase 1.
005000* 22/03/88 rjc -     Added validation of required deployment
005100*                    fields ahead of the main read loop per
005200*                    client's sign-off meeting.
005300*                    Amend figures without re-counting OCCURS.
005400* 02/06/88 rjc -     RAF-MONTHLY table added - client wants a
005500*                    flat month-end total as well as the report.
005600* 19/11/88 pmh -     Week label now carries (dd TO dd) form when
005700*                    min and max day differ - matches client's
005800*                    sample printout exactly.
005900* 14/02/89 rjc -     Fixed zero-suppression - a month with only
006000*                    zero-RAF weeks was still printing a blank
006100*                    month heading.
006200* 30/08/89 dlw -     Bubble sort on the week table was comparing
006300*                    WK-Month before WK-Year on tied years - gave
006400*                    wrong order when more than one year present.
006500* 11/09/90 rjc -     Widened Drf-Derniere-Note handling to match
006600*                    the 09/01/26... see WSRJDEP note -  no change
006700*                    needed here, note carried through unread.
006800* 14/11/91 rjc -     Somme-Ecart note in WSRJRSM does not apply to
006900*                    this program - left in for cross reference.
007000* 19/07/92 rjc -     Rules table re-cast to two REDEFINED FILLER
007100*                    blocks - see WSRJRUL - AA061/AA063 unchanged.
007200* 06/04/94 pmh -     ISO week algorithm re-checked against client's
007300*                    1994 calendar - week 1 / week 53 boundary
007400*                    cases now match by eye.
007500* 23/01/96 dlw -     RJ-Mra-Status was never initialised on a
007600*                    second run in the same job step - cleared in
007700*                    AA010 now.
007800* 09/09/98 rjc -     Y2K REVIEW - DATE-MEP / DATE-AFFECTATION
007900*                    CENTURY DIGITS CONFIRMED PRESENT AND IN USE
008000*                    THROUGHOUT (WS-MEP-YEAR IS 9(4)).  NO CHANGE
008100*                    REQUIRED.  SIGNED OFF PER MEMO 98-114.
008200* 02/11/99 rjc -     Final Y2K sign-off - reran 1999/2000 boundary
008300*                    test dates through AA065, results correct.
008400* 17/05/01 pmh -     Client asked for a cap at week 53 - some
008500*                    early-January dates were computing week 54
008600*                    under the old formula bound, see AA065.
008700* 08/01/03 dlw -     Minor - PROG-NAME literal bumped to 1.0.09.
008800* 19/09/05 pmh -     AA020 was rejecting good files - it tested
008900*                    NIVEAU-CONNEXION/PHASE-PROJET/DATE-MEP on
009000*                    record one for SPACES, but a blank niveau
009100*                    or phase is legal (no RAF for that record,
009200*                    see AA061) and DATE-MEP is documented as
009300*                    sometimes blank.  One client file with an
009400*                    unclassified lead record aborted the whole
009500*                    run.  Required-field check re-pointed at
009600*                    DEP-NOM instead - that field is always
009700*                    needed, it is the lookup key RJRESSUM joins
009800*                    on - blank niveau/phase/date-mep are no
009900*                    longer treated as errors here.  PROG-NAME
010000*                    bumped to 1.0.10.
010100* 02/12/05 pmh -     Client audit queried the 19/09/05 change - the
010200*                    required-fields step and the AA061 blank-is-
010300*                    legal rule are two different things in the
010400*                    spec the client signed off on: AA061 decides
010500*                    whether a given record earns an RAF, the
010600*                    required-fields step decides whether the LEAD
010700*                    record of the file is usable at all, and the
010800*                    client wants both checks, not one in place of
010900*                    the other.  Niveau-Connexion/Phase-Projet/
011000*                    Date-Mep restored to the required-fields test
011100*                    on the lead record, same as before 19/09/05.
011200*                    PROG-NAME bumped to 1.0.11.
011300*
011400*****************************************************************
011500* COPYRIGHT NOTICE.
011600* ****************
011700*
011800* This program forms part of the Applewood Computers client
011900* workload reporting module (module mnemonic RJ) and is
012000* Copyright (c) Applewood Computers, 1988-2003 and later.
012100*
012200* Distributed under the GNU General Public License to the client
012300* for use within the client's own organisation.  See the file
012400* COPYING for the licence under which the rest of this shop's
012500* software is distributed.
012600*
012700*****************************************************************
012800*
012900 ENVIRONMENT             DIVISION.
013000*================================
013100*
013200 CONFIGURATION SECTION.
013300 SPECIAL-NAMES.
013400     C01 IS TOP-OF-FORM.
013500*
013600 INPUT-OUTPUT             SECTION.
013700 FILE-CONTROL.
013800 COPY "SELRJDEP.COB".
013900 COPY "SELRJDRF.COB".
014000 COPY "SELRJRAF.COB".
014100 COPY "SELRJMRA.COB".
014200*
014300 DATA                    DIVISION.
014400*================================
014500*
014600 FILE SECTION.
014700*
014800 COPY "FDRJDEP.COB".
014900*
015000 COPY "FDRJDRF.COB".
015100*
015200 COPY "FDRJRAF.COB".
015300*
015400 COPY "FDRJMRA.COB".
015500*
015600 WORKING-STORAGE SECTION.
015700*-----------------------
015800 77  PROG-NAME              PIC X(20) VALUE "RJRAFCAL (1.0.11)".
015900*
016000 01  WS-DATA.
016100     03  RJ-DEP-STATUS       PIC XX    VALUE ZERO.
016200     03  RJ-DRF-STATUS       PIC XX    VALUE ZERO.
016300     03  RJ-RAF-PRT-STATUS   PIC XX    VALUE ZERO.
016400     03  RJ-MRA-STATUS       PIC XX    VALUE ZERO.
016500     03  WS-DEP-EOF-SW       PIC X     VALUE "N".
016600         88  WS-DEP-EOF                VALUE "Y".
016700     03  WS-DATE-VALID-SW    PIC X     VALUE "N".
016800         88  WS-DATE-VALID             VALUE "Y".
016900     03  WS-RECS-IN          BINARY-SHORT VALUE ZERO.
017000     03  WS-RECS-OUT         BINARY-SHORT VALUE ZERO.
017100     03  WS-RECS-DATED       BINARY-SHORT VALUE ZERO.
017200     03  WS-MISSING-FIELDS   PIC X(60) VALUE SPACES.
017300*
017400 COPY "WSRJRUL.COB".
017500*
017600 01  WS-MEP-DATE-WORK.
017700     03  WS-MEP-DATE-X       PIC X(10).
017800 01  WS-MEP-DATE-PARTS REDEFINES WS-MEP-DATE-WORK.
017900     03  WS-MEP-YEAR         PIC 9(4).
018000     03  FILLER              PIC X.
018100     03  WS-MEP-MONTH        PIC 99.
018200     03  FILLER              PIC X.
018300     03  WS-MEP-DAY          PIC 99.
018400*
018500 01  WS-JDN-WORK.
018600     03  WS-JDN-A            PIC 9(4)  COMP.
018700     03  WS-JDN-Y            PIC 9(7)  COMP.
018800     03  WS-JDN-M            PIC 9(4)  COMP.
018900     03  WS-JDN              PIC 9(7)  COMP.
019000     03  WS-JDN-JAN1         PIC 9(7)  COMP.
019100     03  WS-ORD-DAY          PIC 9(3)  COMP.
019200     03  WS-DOW0             PIC 9     COMP.
019300     03  WS-ISO-DOW          PIC 9     COMP.
019400     03  WS-ISO-WEEK         PIC 99    COMP.
019500     03  FILLER              PIC X(02).
019600*
019700 01  WS-WEEK-TBL-AREA.
019800     03  WS-WEEK-COUNT       PIC 9(4)  COMP VALUE ZERO.
019900     03  WS-WEEK-ENTRY OCCURS 500 TIMES.
020000         05  WK-YEAR         PIC 9(4).
020100         05  WK-MONTH        PIC 99.
020200         05  WK-WEEK-NO      PIC 99.
020300         05  WK-MIN-DAY      PIC 99.
020400         05  WK-MAX-DAY      PIC 99.
020500         05  WK-RAF-TOTAL    PIC S9(7)V99.
020600*
020700 01  WS-SWAP-ENTRY.
020800     03  WS-SWAP-YEAR        PIC 9(4).
020900     03  WS-SWAP-MONTH       PIC 99.
021000     03  WS-SWAP-WEEK-NO     PIC 99.
021100     03  WS-SWAP-MIN-DAY     PIC 99.
021200     03  WS-SWAP-MAX-DAY     PIC 99.
021300     03  WS-SWAP-RAF-TOTAL   PIC S9(7)V99.
021400     03  FILLER              PIC X(03).
021500*
021600 01  WS-SORT-WORK.
021700     03  WS-SORT-I           PIC 9(4)  COMP.
021800     03  WS-SORT-J           PIC 9(4)  COMP.
021900     03  WS-SORT-LIMIT       PIC 9(4)  COMP.
022000     03  WS-SORT-INNER-LIM   PIC 9(4)  COMP.
022100     03  FILLER              PIC X(02).
022200*
022300 01  WS-MONTH-NAME-VALUES.
022400     03  FILLER              PIC X(9)  VALUE "JANUARY".
022500     03  FILLER              PIC X(9)  VALUE "FEBRUARY".
022600     03  FILLER              PIC X(9)  VALUE "MARCH".
022700     03  FILLER              PIC X(9)  VALUE "APRIL".
022800     03  FILLER              PIC X(9)  VALUE "MAY".
022900     03  FILLER              PIC X(9)  VALUE "JUNE".
023000     03  FILLER              PIC X(9)  VALUE "JULY".
023100     03  FILLER              PIC X(9)  VALUE "AUGUST".
023200     03  FILLER              PIC X(9)  VALUE "SEPTEMBER".
023300     03  FILLER              PIC X(9)  VALUE "OCTOBER".
023400     03  FILLER              PIC X(9)  VALUE "NOVEMBER".
023500     03  FILLER              PIC X(9)  VALUE "DECEMBER".
023600 01  WS-MONTH-NAME-TBL REDEFINES WS-MONTH-NAME-VALUES.
023700     03  WS-MONTH-NAME       PIC X(9)  OCCURS 12.
023800*
023900 01  WS-PRINT-WORK.
024000     03  WS-GRP-START-IDX    PIC 9(4)  COMP.
024100     03  WS-GRP-END-IDX      PIC 9(4)  COMP.
024200     03  WS-GRP-YEAR         PIC 9(4).
024300     03  WS-GRP-MONTH        PIC 99.
024400     03  WS-SUB-IDX          PIC 9(4)  COMP.
024500     03  WS-CUR-YEAR         PIC 9(4)  VALUE ZERO.
024600     03  WS-MONTH-TOTAL      PIC S9(7)V99.
024700     03  WS-PRT-YEAR         PIC 9(4).
024800     03  WS-PRT-MONTH-NAME   PIC X(9).
024900     03  WS-PRT-MONTH-TOTAL  PIC ZZZ,ZZ9.99.
025000     03  WS-WEEK-LABEL       PIC X(27).
025100     03  WS-PRT-WEEK-TOTAL   PIC ZZZ,ZZ9.99.
025200     03  WS-DAY-EDIT-1       PIC 99.
025300     03  WS-DAY-EDIT-2       PIC 99.
025400     03  WS-FOUND-SW         PIC X     VALUE "N".
025500         88  WS-WEEK-FOUND             VALUE "Y".
025600     03  FILLER              PIC X(05).
025700*
025800 01  ERROR-MESSAGES.
025900     03  RJ001    PIC X(60) VALUE
026000         "RJ001 DEPLOYMENTS FILE - REQUIRED FIELDS MISSING -".
026100     03  RJ002    PIC X(45) VALUE
026200         "RJ002 CANNOT OPEN DEPLOYMENTS FILE - STATUS =".
026300     03  RJ003    PIC X(45) VALUE
026400         "RJ003 DEPLOYMENTS FILE IS EMPTY - NOTHING TO DO".
026500     03  RJ004    PIC X(45) VALUE
026600         "RJ004 CANNOT OPEN AN OUTPUT FILE   - STATUS =".
026700*
026800 REPORT SECTION.
026900*--------------
027000*
027100 RD  RAF-SUMMARY-REPORT
027200     PAGE LIMIT 60 LINES
027300     HEADING 1
027400     FIRST DETAIL 4
027500     LAST DETAIL 56.
027600*
027700 01  RAF-PAGE-HEADING        TYPE PAGE HEADING.
027800     03  LINE 1.
027900         05  COLUMN 50  PIC X(17) VALUE "RAF SUMMARY REPORT".
028000     03  LINE 3.
028100         05  COLUMN 3   PIC X(6)  VALUE "PERIOD".
028200         05  COLUMN 45  PIC X(9)  VALUE "RAF VALUE".
028300*
028400 01  RAF-YEAR-LINE            TYPE DETAIL.
028500     03  LINE PLUS 2.
028600         05  COLUMN 3   PIC X(4)  VALUE "YEAR".
028700         05  COLUMN 8   PIC 9(4)  SOURCE WS-PRT-YEAR.
028800*
028900 01  RAF-MONTH-LINE           TYPE DETAIL.
029000     03  LINE PLUS 1.
029100         05  COLUMN 5   PIC X(9)        SOURCE WS-PRT-MONTH-NAME.
029200         05  COLUMN 45  PIC ZZZ,ZZ9.99  SOURCE WS-PRT-MONTH-TOTAL.
029300*
029400 01  RAF-WEEK-LINE            TYPE DETAIL.
029500     03  LINE PLUS 1.
029600         05  COLUMN 7   PIC X(27)       SOURCE WS-WEEK-LABEL.
029700         05  COLUMN 45  PIC ZZZ,ZZ9.99  SOURCE WS-PRT-WEEK-TOTAL.
029800*
029900 PROCEDURE DIVISION.
030000*
030100 AA000-MAIN                  SECTION.
030200***********************************
030300*
030400     DISPLAY PROG-NAME " STARTING".
030500     PERFORM AA010-OPEN-FILES     THRU AA010-EXIT.
030600     PERFORM AA020-VALIDATE-DEPLOY-FIELDS
030700                                   THRU AA020-EXIT.
030800     PERFORM AA030-PROCESS-DEPLOYMENTS
030900                                   THRU AA030-EXIT.
031000     PERFORM AA074-SORT-WEEK-TABLE THRU AA074-EXIT.
031100     PERFORM AA080-PRINT-RAF-SUMMARY
031200                                   THRU AA080-EXIT.
031300     CLOSE    RJ-DEPLOYMENT-FILE
031400              RJ-DEPLOY-RAF-FILE
031500              RJ-RAF-PRINT-FILE
031600              RJ-MONTHLY-RAF-FILE.
031700     DISPLAY  PROG-NAME " ENDED - IN "
031800                        WS-RECS-IN
031900                        " OUT "
032000                        WS-RECS-OUT.
032100     GOBACK.
032200*
032300 AA000-EXIT.  EXIT.
032400*
032500 AA010-OPEN-FILES            SECTION.
032600***********************************
032700*
032800     MOVE     ZERO TO RJ-DEP-STATUS
032900                       RJ-DRF-STATUS
033000                       RJ-RAF-PRT-STATUS
033100                       RJ-MRA-STATUS.
033200     OPEN     INPUT  RJ-DEPLOYMENT-FILE.
033300     IF       RJ-DEP-STATUS NOT = "00"
033400              DISPLAY RJ002 RJ-DEP-STATUS
033500              PERFORM ZZ090-ABORT-RUN THRU ZZ090-EXIT
033600     END-IF.
033700     OPEN     OUTPUT RJ-DEPLOY-RAF-FILE.
033800     OPEN     OUTPUT RJ-RAF-PRINT-FILE.
033900     OPEN     OUTPUT RJ-MONTHLY-RAF-FILE.
034000     IF       RJ-DRF-STATUS     NOT = "00" OR
034100              RJ-RAF-PRT-STATUS NOT = "00" OR
034200              RJ-MRA-STATUS     NOT = "00"
034300              DISPLAY RJ004
034400              PERFORM ZZ090-ABORT-RUN THRU ZZ090-EXIT
034500     END-IF.
034600*
034700 AA010-EXIT.  EXIT.
034800*
034900 AA020-VALIDATE-DEPLOY-FIELDS SECTION.
035000************************************
035100*
035200*    REQUIRED-FIELDS CHECK ON THE LEAD RECORD - SEPARATE FROM THE
035300*    AA061 RULE THAT A BLANK NIVEAU OR PHASE ON ANY GIVEN RECORD
035400*    SIMPLY EARNS NO RAF.  THIS STEP ONLY ASKS WHETHER THE FILE
035500*    IS USABLE AT ALL - SEE CHANGES 02/12/05.
035600     PERFORM  AA021-READ-DEPLOYMENT THRU AA021-EXIT.
035700     IF       WS-DEP-EOF
035800              DISPLAY RJ003
035900              PERFORM ZZ090-ABORT-RUN THRU ZZ090-EXIT
036000     END-IF.
036100     MOVE     SPACES TO WS-MISSING-FIELDS.
036200     MOVE     1 TO WS-SUB-IDX.
036300     IF       DEP-NIVEAU-CONNEXION = SPACES
036400              STRING "NIVEAU-CONNEXION " DELIMITED BY SIZE
036500                     INTO WS-MISSING-FIELDS
036600                     WITH POINTER WS-SUB-IDX
036700     END-IF.
036800     IF       DEP-PHASE-PROJET = SPACES
036900              STRING "PHASE-PROJET " DELIMITED BY SIZE
037000                     INTO WS-MISSING-FIELDS
037100                     WITH POINTER WS-SUB-IDX
037200     END-IF.
037300     IF       DEP-DATE-MEP = SPACES
037400              STRING "DATE-MEP " DELIMITED BY SIZE
037500                     INTO WS-MISSING-FIELDS
037600                     WITH POINTER WS-SUB-IDX
037700     END-IF.
037800     IF       WS-MISSING-FIELDS NOT = SPACES
037900              PERFORM ZZ090-ABORT-RUN THRU ZZ090-EXIT
038000     END-IF.
038100*
038200 AA020-EXIT.  EXIT.
038300*
038400 AA021-READ-DEPLOYMENT        SECTION.
038500************************************
038600*
038700     READ     RJ-DEPLOYMENT-FILE
038800               AT END
038900                    SET  WS-DEP-EOF TO TRUE
039000               NOT AT END
039100                    ADD  1 TO WS-RECS-IN
039200     END-READ.
039300*
039400 AA021-EXIT.  EXIT.
039500*
039600 AA030-PROCESS-DEPLOYMENTS    SECTION.
039700************************************
039800*
039900     PERFORM AA031-PROCESS-ONE-DEPLOYMENT THRU AA031-EXIT
040000         UNTIL WS-DEP-EOF.
040100*
040200 AA030-EXIT.  EXIT.
040300*
040400 AA031-PROCESS-ONE-DEPLOYMENT SECTION.
040500************************************
040600*
040700     MOVE     DEP-NOM               TO DRF-NOM.
040800     MOVE     DEP-NIVEAU-CONNEXION  TO DRF-NIVEAU-CONNEXION.
040900     MOVE     DEP-PHASE-PROJET      TO DRF-PHASE-PROJET.
041000     MOVE     DEP-DATE-MEP          TO DRF-DATE-MEP.
041100     MOVE     DEP-MONTANT-TOTAL     TO DRF-MONTANT-TOTAL.
041200     MOVE     DEP-DERNIERE-NOTE     TO DRF-DERNIERE-NOTE.
041300     MOVE     DEP-DATE-AFFECTATION  TO DRF-DATE-AFFECTATION.
041400     PERFORM  AA060-CALC-RAF        THRU AA060-EXIT.
041500     PERFORM  AA050-WRITE-DEPLOY-RAF THRU AA050-EXIT.
041600     PERFORM  AA055-TEST-MEP-DATE   THRU AA055-EXIT.
041700     IF       WS-DATE-VALID
041800              ADD 1 TO WS-RECS-DATED
041900              PERFORM AA065-CALC-ISO-WEEK  THRU AA065-EXIT
042000              PERFORM AA070-BUILD-WEEK-TABLE THRU AA070-EXIT
042100     END-IF.
042200     PERFORM  AA021-READ-DEPLOYMENT THRU AA021-EXIT.
042300*
042400 AA031-EXIT.  EXIT.
042500*
042600 AA050-WRITE-DEPLOY-RAF       SECTION.
042700************************************
042800*
042900     WRITE    RJ-DEPLOY-RAF-RECORD.
043000     ADD      1 TO WS-RECS-OUT.
043100*
043200 AA050-EXIT.  EXIT.
043300*
043400 AA055-TEST-MEP-DATE          SECTION.
043500************************************
043600*
043700*    DATE-MEP IS SPACES OR UNPARSABLE - EXCLUDED FROM THE
043800*    RAF SUMMARY AND MONTHLY TABLE BUT STILL CARRIED ON THE
043900*    DEPLOY-RAF OUTPUT RECORD ABOVE.
044000*
044100     MOVE     "N" TO WS-DATE-VALID-SW.
044200     IF       DEP-DATE-MEP (5:1) = "-"   AND
044300              DEP-DATE-MEP (8:1) = "-"   AND
044400              DEP-DATE-MEP (1:4) IS NUMERIC AND
044500              DEP-DATE-MEP (6:2) IS NUMERIC AND
044600              DEP-DATE-MEP (9:2) IS NUMERIC
044700              MOVE DEP-DATE-MEP TO WS-MEP-DATE-X
044800              IF   WS-MEP-MONTH >= 1 AND WS-MEP-MONTH <= 12 AND
044900                   WS-MEP-DAY   >= 1 AND WS-MEP-DAY   <= 31
045000                   SET WS-DATE-VALID TO TRUE
045100              END-IF
045200     END-IF.
045300*
045400 AA055-EXIT.  EXIT.
045500*
045600 AA060-CALC-RAF               SECTION.
045700************************************
045800*
045900*    R1/R2 - RAF(NIVEAU,PHASE) = BASE(NIVEAU) * REMAIN(PHASE),
046000*    ROUNDED.  BLANK NIVEAU OR PHASE GETS NO RAF (ZERO).
046100*    UNKNOWN NIVEAU OR PHASE ALSO RESOLVES TO ZERO - RJ0001.
046200*
046300     IF       DEP-NIVEAU-CONNEXION = SPACES OR
046400              DEP-PHASE-PROJET     = SPACES
046500              MOVE ZERO TO DRF-RAF
046600     ELSE
046700              PERFORM AA061-FIND-LEVEL THRU AA061-EXIT
046800              PERFORM AA063-FIND-PHASE THRU AA063-EXIT
046900              IF      RJ-LEVEL-FOUND AND RJ-PHASE-FOUND
047000                      COMPUTE DRF-RAF ROUNDED =
047100                              RJ-LEVEL-BASE (RJ-LEVEL-SUB) *
047200                              RJ-PHASE-REMAIN (RJ-PHASE-SUB)
047300              ELSE
047400                      MOVE ZERO TO DRF-RAF
047500              END-IF
047600     END-IF.
047700*
047800 AA060-EXIT.  EXIT.
047900*
048000 AA061-FIND-LEVEL             SECTION.
048100************************************
048200*
048300     MOVE     1   TO RJ-LEVEL-SUB.
048400     MOVE     "N" TO RJ-LEVEL-FOUND-SW.
048500     PERFORM  AA062-TEST-LEVEL-STEP THRU AA062-EXIT
048600         UNTIL RJ-LEVEL-SUB > 4 OR RJ-LEVEL-FOUND.
048700*
048800 AA061-EXIT.  EXIT.
048900*
049000 AA062-TEST-LEVEL-STEP        SECTION.
049100************************************
049200*
049300     IF       RJ-LEVEL-NAME (RJ-LEVEL-SUB) = DEP-NIVEAU-CONNEXION
049400              SET  RJ-LEVEL-FOUND TO TRUE
049500     ELSE
049600              ADD  1 TO RJ-LEVEL-SUB
049700     END-IF.
049800*
049900 AA062-EXIT.  EXIT.
050000*
050100 AA063-FIND-PHASE             SECTION.
050200************************************
050300*
050400     MOVE     1   TO RJ-PHASE-SUB.
050500     MOVE     "N" TO RJ-PHASE-FOUND-SW.
050600     PERFORM  AA064-TEST-PHASE-STEP THRU AA064-EXIT
050700         UNTIL RJ-PHASE-SUB > 11 OR RJ-PHASE-FOUND.
050800*
050900 AA063-EXIT.  EXIT.
051000*
051100 AA064-TEST-PHASE-STEP        SECTION.
051200************************************
051300*
051400     IF       RJ-PHASE-NAME (RJ-PHASE-SUB) = DEP-PHASE-PROJET
051500              SET  RJ-PHASE-FOUND TO TRUE
051600     ELSE
051700              ADD  1 TO RJ-PHASE-SUB
051800     END-IF.
051900*
052000 AA064-EXIT.  EXIT.
052100*
052200 AA065-CALC-ISO-WEEK          SECTION.
052300************************************
052400*
052500*    R3 - ISO-8601 WEEK NUMBER, BY THE FLIEGEL & VAN FLANDERN
052600*    JULIAN-DAY-NUMBER METHOD (CACM 11/10, OCT 1968) - NO
052700*    INTRINSIC FUNCTIONS ARE AVAILABLE ON THIS COMPILER.
052800*    EARLY-JANUARY DATES THAT FALL IN THE LAST ISO WEEK OF THE
052900*    PRIOR YEAR ARE LEFT CAPPED AT WEEK 52/53 RATHER THAN
053000*    ROLLED BACK A YEAR - ACCEPTABLE APPROXIMATION, SEE CHANGES.
053100*
053200     COMPUTE  WS-JDN-A = (14 - WS-MEP-MONTH) / 12.
053300     COMPUTE  WS-JDN-Y = WS-MEP-YEAR + 4800 - WS-JDN-A.
053400     COMPUTE  WS-JDN-M = WS-MEP-MONTH + (12 * WS-JDN-A) - 3.
053500     COMPUTE  WS-JDN = WS-MEP-DAY
053600                     + ((153 * WS-JDN-M) + 2) / 5
053700                     + (365 * WS-JDN-Y)
053800                     + (WS-JDN-Y / 4)
053900                     - (WS-JDN-Y / 100)
054000                     + (WS-JDN-Y / 400)
054100                     - 32045.
054200*
054300*    NOW THE SAME FORMULA FOR 1ST JANUARY OF THE SAME YEAR, TO
054400*    GET THE ORDINAL DAY NUMBER OF THE DATE WITHIN ITS YEAR.
054500*
054600     COMPUTE  WS-JDN-A = (14 - 1) / 12.
054700     COMPUTE  WS-JDN-Y = WS-MEP-YEAR + 4800 - WS-JDN-A.
054800     COMPUTE  WS-JDN-M = 1 + (12 * WS-JDN-A) - 3.
054900     COMPUTE  WS-JDN-JAN1 = 1
055000                     + ((153 * WS-JDN-M) + 2) / 5
055100                     + (365 * WS-JDN-Y)
055200                     + (WS-JDN-Y / 4)
055300                     - (WS-JDN-Y / 100)
055400                     + (WS-JDN-Y / 400)
055500                     - 32045.
055600     COMPUTE  WS-ORD-DAY = WS-JDN - WS-JDN-JAN1 + 1.
055700*
055800*    DAY OF WEEK, 0 = SUNDAY ... 6 = SATURDAY, THEN RE-CAST TO
055900*    ISO (1 = MONDAY ... 7 = SUNDAY).  MOD DONE BY HAND - NO
056000*    FUNCTION MOD ON THIS COMPILER.
056100*
056200     COMPUTE  WS-DOW0 = (WS-JDN + 1)
056300                       - (((WS-JDN + 1) / 7) * 7).
056400     IF       WS-DOW0 = 0
056500              MOVE 7 TO WS-ISO-DOW
056600     ELSE
056700              MOVE WS-DOW0 TO WS-ISO-DOW
056800     END-IF.
056900*
057000     COMPUTE  WS-ISO-WEEK = (WS-ORD-DAY - WS-ISO-DOW + 10) / 7.
057100     IF       WS-ISO-WEEK < 1
057200              MOVE 52 TO WS-ISO-WEEK
057300     END-IF.
057400     IF       WS-ISO-WEEK > 53
057500              MOVE 53 TO WS-ISO-WEEK
057600     END-IF.
057700*
057800 AA065-EXIT.  EXIT.
057900*
058000 AA070-BUILD-WEEK-TABLE       SECTION.
058100************************************
058200*
058300     MOVE     "N" TO WS-FOUND-SW.
058400     MOVE     1   TO WS-SUB-IDX.
058500     PERFORM  AA071-TEST-WEEK-ENTRY THRU AA071-EXIT
058600         UNTIL WS-SUB-IDX > WS-WEEK-COUNT OR WS-WEEK-FOUND.
058700     IF       WS-WEEK-FOUND
058800              PERFORM AA072-UPDATE-WEEK-ENTRY THRU AA072-EXIT
058900     ELSE
059000              PERFORM AA073-ADD-WEEK-ENTRY    THRU AA073-EXIT
059100     END-IF.
059200*
059300 AA070-EXIT.  EXIT.
059400*
059500 AA071-TEST-WEEK-ENTRY        SECTION.
059600************************************
059700*
059800     IF       WK-YEAR    (WS-SUB-IDX) = WS-MEP-YEAR  AND
059900              WK-MONTH   (WS-SUB-IDX) = WS-MEP-MONTH AND
060000              WK-WEEK-NO (WS-SUB-IDX) = WS-ISO-WEEK
060100              SET  WS-WEEK-FOUND TO TRUE
060200     ELSE
060300              ADD  1 TO WS-SUB-IDX
060400     END-IF.
060500*
060600 AA071-EXIT.  EXIT.
060700*
060800 AA072-UPDATE-WEEK-ENTRY      SECTION.
060900************************************
061000*
061100     ADD      DRF-RAF TO WK-RAF-TOTAL (WS-SUB-IDX).
061200     IF       WS-MEP-DAY < WK-MIN-DAY (WS-SUB-IDX)
061300              MOVE WS-MEP-DAY TO WK-MIN-DAY (WS-SUB-IDX)
061400     END-IF.
061500     IF       WS-MEP-DAY > WK-MAX-DAY (WS-SUB-IDX)
061600              MOVE WS-MEP-DAY TO WK-MAX-DAY (WS-SUB-IDX)
061700     END-IF.
061800*
061900 AA072-EXIT.  EXIT.
062000*
062100 AA073-ADD-WEEK-ENTRY         SECTION.
062200************************************
062300*
062400     ADD      1 TO WS-WEEK-COUNT.
062500     MOVE     WS-MEP-YEAR  TO WK-YEAR    (WS-WEEK-COUNT).
062600     MOVE     WS-MEP-MONTH TO WK-MONTH   (WS-WEEK-COUNT).
062700     MOVE     WS-ISO-WEEK  TO WK-WEEK-NO (WS-WEEK-COUNT).
062800     MOVE     WS-MEP-DAY   TO WK-MIN-DAY (WS-WEEK-COUNT).
062900     MOVE     WS-MEP-DAY   TO WK-MAX-DAY (WS-WEEK-COUNT).
063000     MOVE     DRF-RAF      TO WK-RAF-TOTAL (WS-WEEK-COUNT).
063100*
063200 AA073-EXIT.  EXIT.
063300*
063400 AA074-SORT-WEEK-TABLE        SECTION.
063500************************************
063600*
063700*    SMALL IN-MEMORY TABLE - A HAND BUBBLE SORT IS QUICKER TO
063800*    MAINTAIN THAN INVOKING THE SORT VERB FOR A FEW HUNDRED
063900*    ROWS AT MOST.  SORTS ASCENDING ON YEAR, MONTH, WEEK-NO.
064000*
064100     IF       WS-WEEK-COUNT < 2
064200              GO TO AA074-EXIT
064300     END-IF.
064400     COMPUTE  WS-SORT-LIMIT = WS-WEEK-COUNT - 1.
064500     MOVE     1 TO WS-SORT-I.
064600     PERFORM  AA075-SORT-OUTER-STEP THRU AA075-EXIT
064700         UNTIL WS-SORT-I > WS-SORT-LIMIT.
064800*
064900 AA074-EXIT.  EXIT.
065000*
065100 AA075-SORT-OUTER-STEP        SECTION.
065200************************************
065300*
065400     MOVE     1 TO WS-SORT-J.
065500     COMPUTE  WS-SORT-INNER-LIM = WS-WEEK-COUNT - WS-SORT-I.
065600     PERFORM  AA076-SORT-INNER-STEP THRU AA076-EXIT
065700         UNTIL WS-SORT-J > WS-SORT-INNER-LIM.
065800     ADD      1 TO WS-SORT-I.
065900*
066000 AA075-EXIT.  EXIT.
066100*
066200 AA076-SORT-INNER-STEP        SECTION.
066300************************************
066400*
066500     IF       WK-YEAR (WS-SORT-J) > WK-YEAR (WS-SORT-J + 1)
066600              PERFORM AA077-SWAP-ENTRIES THRU AA077-EXIT
066700     ELSE
066800       IF     WK-YEAR (WS-SORT-J) = WK-YEAR (WS-SORT-J + 1) AND
066900              WK-MONTH (WS-SORT-J) > WK-MONTH (WS-SORT-J + 1)
067000              PERFORM AA077-SWAP-ENTRIES THRU AA077-EXIT
067100       ELSE
067200         IF   WK-YEAR (WS-SORT-J)  = WK-YEAR (WS-SORT-J + 1) AND
067300              WK-MONTH (WS-SORT-J) = WK-MONTH (WS-SORT-J + 1) AND
067400              WK-WEEK-NO (WS-SORT-J) > WK-WEEK-NO (WS-SORT-J + 1)
067500              PERFORM AA077-SWAP-ENTRIES THRU AA077-EXIT
067600         END-IF
067700       END-IF
067800     END-IF.
067900     ADD      1 TO WS-SORT-J.
068000*
068100 AA076-EXIT.  EXIT.
068200*
068300 AA077-SWAP-ENTRIES           SECTION.
068400************************************
068500*
068600     MOVE     WS-WEEK-ENTRY (WS-SORT-J)     TO WS-SWAP-ENTRY.
068700     MOVE     WS-WEEK-ENTRY (WS-SORT-J + 1)
068800                                     TO WS-WEEK-ENTRY (WS-SORT-J).
068900     MOVE     WS-SWAP-YEAR       TO WK-YEAR      (WS-SORT-J + 1).
069000     MOVE     WS-SWAP-MONTH      TO WK-MONTH     (WS-SORT-J + 1).
069100     MOVE     WS-SWAP-WEEK-NO    TO WK-WEEK-NO   (WS-SORT-J + 1).
069200     MOVE     WS-SWAP-MIN-DAY    TO WK-MIN-DAY   (WS-SORT-J + 1).
069300     MOVE     WS-SWAP-MAX-DAY    TO WK-MAX-DAY   (WS-SORT-J + 1).
069400     MOVE     WS-SWAP-RAF-TOTAL  TO WK-RAF-TOTAL (WS-SORT-J + 1).
069500*
069600 AA077-EXIT.  EXIT.
069700*
069800 AA080-PRINT-RAF-SUMMARY      SECTION.
069900************************************
070000*
070100     INITIATE RAF-SUMMARY-REPORT.
070200     MOVE     1    TO WS-GRP-START-IDX.
070300     MOVE     ZERO TO WS-CUR-YEAR.
070400     PERFORM  AA081-PRINT-MONTH-GROUP THRU AA081-EXIT
070500         UNTIL WS-GRP-START-IDX > WS-WEEK-COUNT.
070600     TERMINATE RAF-SUMMARY-REPORT.
070700*
070800 AA080-EXIT.  EXIT.
070900*
071000 AA081-PRINT-MONTH-GROUP      SECTION.
071100************************************
071200*
071300     MOVE     WK-YEAR  (WS-GRP-START-IDX) TO WS-GRP-YEAR.
071400     MOVE     WK-MONTH (WS-GRP-START-IDX) TO WS-GRP-MONTH.
071500     PERFORM  AA082-FIND-GROUP-END THRU AA082-EXIT.
071600     PERFORM  AA084-SUM-GROUP      THRU AA084-EXIT.
071700*
071800*    RAF-MONTHLY HAS NO SUPPRESSION RULE - WRITE IT REGARDLESS
071900*    OF WHETHER THE MONTH QUALIFIES FOR THE PRINTED REPORT.
072000*
072100     PERFORM  AA090-WRITE-MONTHLY-RAF THRU AA090-EXIT.
072200*
072300*    R4 - MONTHS WHOSE TOTAL IS ZERO ARE OMITTED FROM THE REPORT.
072400*
072500     IF       WS-MONTH-TOTAL > ZERO
072600              IF   WS-GRP-YEAR NOT = WS-CUR-YEAR
072700                   MOVE WS-GRP-YEAR TO WS-CUR-YEAR
072800                   MOVE WS-GRP-YEAR TO WS-PRT-YEAR
072900                   GENERATE RAF-YEAR-LINE
073000              END-IF
073100              MOVE WS-MONTH-NAME (WS-GRP-MONTH)
073200                                        TO WS-PRT-MONTH-NAME
073300              MOVE WS-MONTH-TOTAL       TO WS-PRT-MONTH-TOTAL
073400              GENERATE RAF-MONTH-LINE
073500              MOVE WS-GRP-START-IDX TO WS-SUB-IDX
073600              PERFORM AA086-PRINT-WEEKS-IN-GROUP THRU AA086-EXIT
073700                  UNTIL WS-SUB-IDX > WS-GRP-END-IDX
073800     END-IF.
073900     COMPUTE  WS-GRP-START-IDX = WS-GRP-END-IDX + 1.
074000*
074100 AA081-EXIT.  EXIT.
074200*
074300 AA082-FIND-GROUP-END         SECTION.
074400************************************
074500*
074600     MOVE     WS-GRP-START-IDX TO WS-GRP-END-IDX.
074700     PERFORM  AA083-EXTEND-GROUP-STEP THRU AA083-EXIT
074800         UNTIL WS-GRP-END-IDX = WS-WEEK-COUNT
074900         OR    WK-YEAR  (WS-GRP-END-IDX + 1) NOT = WS-GRP-YEAR
075000         OR    WK-MONTH (WS-GRP-END-IDX + 1) NOT = WS-GRP-MONTH.
075100*
075200 AA082-EXIT.  EXIT.
075300*
075400 AA083-EXTEND-GROUP-STEP      SECTION.
075500************************************
075600*
075700     ADD      1 TO WS-GRP-END-IDX.
075800*
075900 AA083-EXIT.  EXIT.
076000*
076100 AA084-SUM-GROUP               SECTION.
076200************************************
076300*
076400     MOVE     ZERO TO WS-MONTH-TOTAL.
076500     MOVE     WS-GRP-START-IDX TO WS-SUB-IDX.
076600     PERFORM  AA085-SUM-GROUP-STEP THRU AA085-EXIT
076700         UNTIL WS-SUB-IDX > WS-GRP-END-IDX.
076800*
076900 AA084-EXIT.  EXIT.
077000*
077100 AA085-SUM-GROUP-STEP         SECTION.
077200************************************
077300*
077400     ADD      WK-RAF-TOTAL (WS-SUB-IDX) TO WS-MONTH-TOTAL.
077500     ADD      1 TO WS-SUB-IDX.
077600*
077700 AA085-EXIT.  EXIT.
077800*
077900 AA086-PRINT-WEEKS-IN-GROUP   SECTION.
078000************************************
078100*
078200     IF       WK-RAF-TOTAL (WS-SUB-IDX) > ZERO
078300              PERFORM AA087-PRINT-ONE-WEEK-ROW THRU AA087-EXIT
078400     END-IF.
078500     ADD      1 TO WS-SUB-IDX.
078600*
078700 AA086-EXIT.  EXIT.
078800*
078900 AA087-PRINT-ONE-WEEK-ROW     SECTION.
079000************************************
079100*
079200     MOVE     WK-MIN-DAY (WS-SUB-IDX) TO WS-DAY-EDIT-1.
079300     MOVE     WK-MAX-DAY (WS-SUB-IDX) TO WS-DAY-EDIT-2.
079400     IF       WK-MIN-DAY (WS-SUB-IDX) = WK-MAX-DAY (WS-SUB-IDX)
079500              STRING "WEEK " DELIMITED BY SIZE
079600                     WK-WEEK-NO (WS-SUB-IDX) DELIMITED BY SIZE
079700                     " (" DELIMITED BY SIZE
079800                     WS-DAY-EDIT-1 DELIMITED BY SIZE
079900                     ")" DELIMITED BY SIZE
080000                     INTO WS-WEEK-LABEL
080100     ELSE
080200              STRING "WEEK " DELIMITED BY SIZE
080300                     WK-WEEK-NO (WS-SUB-IDX) DELIMITED BY SIZE
080400                     " (" DELIMITED BY SIZE
080500                     WS-DAY-EDIT-1 DELIMITED BY SIZE
080600                     " TO " DELIMITED BY SIZE
080700                     WS-DAY-EDIT-2 DELIMITED BY SIZE
080800                     ")" DELIMITED BY SIZE
080900                     INTO WS-WEEK-LABEL
081000     END-IF.
081100     MOVE     WK-RAF-TOTAL (WS-SUB-IDX) TO WS-PRT-WEEK-TOTAL.
081200     GENERATE RAF-WEEK-LINE.
081300*
081400 AA087-EXIT.  EXIT.
081500*
081600 AA090-WRITE-MONTHLY-RAF      SECTION.
081700************************************
081800*
081900     MOVE     WS-GRP-YEAR  TO MRA-YEAR.
082000     MOVE     WS-GRP-MONTH TO MRA-MONTH.
082100     MOVE     WS-MONTH-NAME (WS-GRP-MONTH) TO MRA-MONTH-NAME.
082200     MOVE     WS-MONTH-TOTAL TO MRA-TOTAL-RAF.
082300     WRITE    RJ-MONTHLY-RAF-RECORD.
082400*
082500 AA090-EXIT.  EXIT.
082600*
082700 ZZ090-ABORT-RUN              SECTION.
082800************************************
082900*
083000     IF       WS-MISSING-FIELDS NOT = SPACES
083100              DISPLAY RJ001
083200              DISPLAY WS-MISSING-FIELDS
083300     END-IF.
083400     CLOSE    RJ-DEPLOYMENT-FILE
083500              RJ-DEPLOY-RAF-FILE
083600              RJ-RAF-PRINT-FILE
083700              RJ-MONTHLY-RAF-FILE.
083800     MOVE     16 TO RETURN-CODE.
083900     GOBACK.
084000*
084100 ZZ090-EXIT.  EXIT.
