000100* 08/03/88 rjc - Created.
000200*
000300 SELECT  RJ-Rsm-Print-File
000400         ASSIGN       "RESOURCE-RPT"
000500         ORGANIZATION LINE SEQUENTIAL
000600         STATUS       RJ-Rsm-Prt-Status.
