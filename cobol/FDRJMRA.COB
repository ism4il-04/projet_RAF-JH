000100* 15/03/88 rjc - Created.
000200*
000300 FD  RJ-Monthly-Raf-File.
000400 COPY "WSRJMRA.COB".
